000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PARSESES-COB.
000300 AUTHOR. J KOIKE.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED.
000700 SECURITY. FESP INTERNAL USE ONLY - CENTRO DE PROCESSAMENTO.
000800*    SISTEMA - PROXAULA
000900*    ANALISTA       : J KOIKE
001000*    PROGRAMADOR(A) : J KOIKE
001100*    FINALIDADE : LE O ARQUIVO BRUTO DE SESSOES (RAW-SESSIONS)
001200*                 RASPADO DO FEED DE HORARIOS DA UNIVERSIDADE,
001300*                 NORMALIZA DIA/HORARIO/LOCAL E GRAVA O ARQUIVO
001400*                 DE REUNIOES (MEETINGS) JA LIMPO PARA USO DO
001500*                 RANKMTG-COB.
001600*    DATA : 14/03/89
001700*    VRS         DATA           DESCRICAO
001800*    1.0         14/03/89       IMPLANTACAO - J KOIKE
001900*    1.0         22/03/89       CR-0114 - AJUSTE PIC DAYS-RAW
002000*                               PARA X(10) - J KOIKE
002100*    1.1         09/08/89       CR-0179 - TRATAMENTO DE TR/TTH
002200*                               NA NORMALIZACAO DE DIAS - M PENNA
002300*    1.1         30/08/89       CR-0179 - REVISAO DE TESTE - REGRA
002400*                               DE DESEMPATE AM/PM QUANDO SO UM
002500*                               LADO TEM SUFIXO - M PENNA
002600*    1.2         11/12/90       CR-0233 - LOCATION-RAW PODE VIR
002700*                               COM UM SO TOKEN (SEM SALA) - J KOIKE
002800*    1.2         05/02/91       CR-0233 - REVISAO - S FARIAS
002900*    1.3         19/06/93       CR-0301 - CONTADORES DE REJEICAO
003000*                               SEPARADOS POR MOTIVO - S FARIAS
003100*    1.3         02/07/93       CR-0301 - TOTALIZADOR IMPRESSO
003200*                               NO DISPLAY DE ENCERRAMENTO - S FARIAS
003300*    1.4         17/01/95       CR-0355 - MEETING-ID PASSA A
003400*                               INCLUIR TIPO/NUM DA SECAO - E CRUZ
003500*    1.4         02/02/95       CR-0355 - REVISAO DE TESTE - E CRUZ
003600*    1.5         21/09/98       Y2K-0040 - REVISAO GERAL DE CAMPOS
003700*                               DE ANO/DATA - NENHUM CAMPO DE ANO
003800*                               DE 2 DIGITOS NESTE PROGRAMA - E CRUZ
003900*    1.5         14/01/99       Y2K-0040 - ASSINADO - E CRUZ
004000*    1.6         30/10/01       CR-0412 - HORARIO SEM SUFIXO
004100*                               AM/PM PASSA A ENUMERAR AS 4
004200*                               COMBINACOES QUANDO O PADRAO NAO
004300*                               FECHA A DURACAO - R AVILA
004400*    1.7         08/04/02       CR-0438 - MEETING-ID: ESPACOS
004500*                               INTERNOS DO CODIGO DO CURSO PASSAM
004600*                               A SER TROCADOS POR '_'; SEPARADOR
004700*                               '-' INSERIDO ENTRE TIPO E NUMERO
004800*                               DA SECAO; SEGMENTO TIPO-NUMERO
004900*                               OMITIDO QUANDO AMBOS EM BRANCO -
005000*                               ACHADO EM AUDITORIA - S FARIAS
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT RAW-SESSIONS ASSIGN TO DISK
005800                 ORGANIZATION LINE SEQUENTIAL
005900                 ACCESS MODE SEQUENTIAL
006000                 FILE STATUS STATUS-RAW.
006100     SELECT MEETINGS-OUT ASSIGN TO DISK
006200                 ORGANIZATION LINE SEQUENTIAL
006300                 ACCESS MODE SEQUENTIAL
006400                 FILE STATUS STATUS-MTG.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  RAW-SESSIONS
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID 'raws.dat'
007000     RECORD CONTAINS 142 CHARACTERS.
007100 01  REG-RAW-SESSION.
007200     05  COURSE-CODE             PIC X(14).
007300     05  COURSE-TITLE            PIC X(30).
007400     05  DEPT-NAME               PIC X(30).
007500     05  SECTION-CODE            PIC X(05).
007600     05  SECTION-TYPE            PIC X(04).
007700     05  SECTION-NUM             PIC X(03).
007800     05  TERM-RAW                PIC X(12).
007900     05  DAYS-RAW                PIC X(10).
008000     05  TIME-RAW                PIC X(20).
008100     05  LOCATION-RAW            PIC X(12).
008200     05  FILLER                  PIC X(02).
008300 FD  MEETINGS-OUT
008400     LABEL RECORD STANDARD
008500     VALUE OF FILE-ID 'meet.dat'
008600     RECORD CONTAINS 154 CHARACTERS.
008700 01  REG-MEETING.
008800     05  MEETING-ID              PIC X(30).
008900     05  COURSE-ID               PIC X(14).
009000     05  TITLE                   PIC X(30).
009100     05  DEPT                    PIC X(30).
009200     05  DAYS                    PIC X(10).
009300     05  START-MIN               PIC 9(04).
009400     05  END-MIN                 PIC 9(04).
009500     05  BUILDING-CODE           PIC X(08).
009600     05  ROOM                    PIC X(08).
009700     05  TERM-OUT                PIC X(12).
009800     05  FILLER                  PIC X(04).
009900 WORKING-STORAGE SECTION.
010000 01  STATUS-RAW                  PIC X(02) VALUE SPACES.
010100     88  STATUS-RAW-OK                   VALUE '00'.
010200 01  STATUS-MTG                  PIC X(02) VALUE SPACES.
010300     88  STATUS-MTG-OK                   VALUE '00'.
010400*    CONTADORES DO RESUMO - REGRA SKIP-COUNTERS
010500 01  WS-SKIP-COUNTERS.                                            CR-0301 
010600     05  WS-TOTAL-INPUT          PIC 9(05) COMP VALUE ZERO.
010700     05  WS-WRITTEN              PIC 9(05) COMP VALUE ZERO.
010800     05  WS-MISSING-COURSE       PIC 9(05) COMP VALUE ZERO.
010900     05  WS-TBA-OR-ONLINE        PIC 9(05) COMP VALUE ZERO.
011000     05  WS-MISSING-DAYS         PIC 9(05) COMP VALUE ZERO.
011100     05  WS-BAD-TIME             PIC 9(05) COMP VALUE ZERO.
011200     05  WS-BAD-LOCATION         PIC 9(05) COMP VALUE ZERO.
011300     05  FILLER                  PIC X(01) VALUE SPACE.
011400*    AREA DE TRABALHO PARA O TESTE DE TOKENS DE AULA
011500*    REMOTA/A DEFINIR DA REGRA (b)
011600 01  WS-TBA-FIELD                PIC X(20).
011700 01  WS-TBA-FIELD-UP             PIC X(20).
011800*    AREA DE TRABALHO PARA NORMALIZACAO DE DIAS - REGRA (c)
011900 01  WS-DAYS-WORK                PIC X(10).
012000 01  WS-DAYS-WORK-R REDEFINES WS-DAYS-WORK.
012100     05  WS-DAYS-CHAR OCCURS 10 TIMES PIC X(01).
012200 01  WS-DAYS-LEN                 PIC 9(02) COMP VALUE ZERO.
012300 01  WS-DAYS-POS                 PIC 9(02) COMP VALUE ZERO.
012400 01  WS-DAYS-OUT                 PIC X(10) VALUE SPACES.
012500 01  WS-DAYS-OUTPOS              PIC 9(02) COMP VALUE ZERO.
012600 01  WS-GOT-M                    PIC 9(01) COMP VALUE ZERO.
012700     88  WS-GOT-M-YES                     VALUE 1.
012800 01  WS-GOT-TU                   PIC 9(01) COMP VALUE ZERO.
012900     88  WS-GOT-TU-YES                    VALUE 1.
013000 01  WS-GOT-W                    PIC 9(01) COMP VALUE ZERO.
013100     88  WS-GOT-W-YES                     VALUE 1.
013200 01  WS-GOT-TH                   PIC 9(01) COMP VALUE ZERO.
013300     88  WS-GOT-TH-YES                    VALUE 1.
013400 01  WS-GOT-F                    PIC 9(01) COMP VALUE ZERO.
013500     88  WS-GOT-F-YES                     VALUE 1.
013600 01  WS-GOT-SA                   PIC 9(01) COMP VALUE ZERO.
013700     88  WS-GOT-SA-YES                    VALUE 1.
013800 01  WS-GOT-SU                   PIC 9(01) COMP VALUE ZERO.
013900     88  WS-GOT-SU-YES                    VALUE 1.
014000*    AREA DE TRABALHO PARA PARSE DO HORARIO - REGRA (d)
014100 01  WS-TIME-COMPACT             PIC X(20) VALUE SPACES.
014200 01  WS-TIME-COMPACT-R REDEFINES WS-TIME-COMPACT.
014300     05  WS-TIME-CHAR OCCURS 20 TIMES PIC X(01).
014400 01  WS-TIME-LEN                 PIC 9(02) COMP VALUE ZERO.
014500 01  WS-TIME-P                   PIC 9(02) COMP VALUE ZERO.
014600 01  WS-DASH-POS                 PIC 9(02) COMP VALUE ZERO.
014700 01  WS-LEFT-STR                 PIC X(20) VALUE SPACES.
014800 01  WS-LEFT-LEN                 PIC 9(02) COMP VALUE ZERO.
014900 01  WS-LEFT-COLON               PIC 9(02) COMP VALUE ZERO.
015000 01  WS-LEFT-HR                  PIC 9(02) COMP VALUE ZERO.
015100 01  WS-LEFT-MM                  PIC 9(02) COMP VALUE ZERO.
015200 01  WS-LEFT-MER                 PIC X(01) VALUE SPACE.
015300 01  WS-RIGHT-STR                PIC X(20) VALUE SPACES.
015400 01  WS-RIGHT-LEN                PIC 9(02) COMP VALUE ZERO.
015500 01  WS-RIGHT-COLON              PIC 9(02) COMP VALUE ZERO.
015600 01  WS-RIGHT-HR                 PIC 9(02) COMP VALUE ZERO.
015700 01  WS-RIGHT-MM                 PIC 9(02) COMP VALUE ZERO.
015800 01  WS-RIGHT-MER                PIC X(01) VALUE SPACE.
015900 01  WS-START-MIN                PIC S9(04) COMP VALUE ZERO.
016000 01  WS-END-MIN                  PIC S9(04) COMP VALUE ZERO.
016100 01  WS-DIFF-AM                  PIC S9(04) COMP VALUE ZERO.
016200 01  WS-DIFF-PM                  PIC S9(04) COMP VALUE ZERO.
016300 01  WS-CAND-AM                  PIC S9(04) COMP VALUE ZERO.
016400 01  WS-CAND-PM                  PIC S9(04) COMP VALUE ZERO.
016500*    TABELA DAS 4 COMBINACOES AM/PM QUANDO NEM UM LADO TEM
016600*    SUFIXO E O PADRAO POR HORA NAO FECHA A DURACAO - CR-0412
016700 01  WS-COMBO-TABLE.
016800     05  WS-COMBO OCCURS 4 TIMES.
016900         10  WS-COMBO-START      PIC S9(04) COMP.
017000         10  WS-COMBO-END        PIC S9(04) COMP.
017100         10  WS-COMBO-DUR        PIC S9(04) COMP.
017200         10  WS-COMBO-OK         PIC 9(01) COMP.
017300 01  WS-COMBO-IDX                PIC 9(01) COMP VALUE ZERO.
017400 01  WS-BEST-IDX                 PIC 9(01) COMP VALUE ZERO.
017500 01  WS-BEST-DUR                 PIC S9(04) COMP VALUE ZERO.
017600*    AREA DE TRABALHO PARA SEPARACAO DO LOCAL - REGRA (e)
017700 01  WS-LOC-WORK                 PIC X(12) VALUE SPACES.
017800 01  WS-LOC-WORK-R REDEFINES WS-LOC-WORK.
017900     05  WS-LOC-CHAR OCCURS 12 TIMES PIC X(01).
018000 01  WS-LOC-LEN                  PIC 9(02) COMP VALUE ZERO.
018100 01  WS-LOC-SPACE-POS            PIC 9(02) COMP VALUE ZERO.
018200 01  WS-LOC-BLDG                 PIC X(08) VALUE SPACES.
018300 01  WS-LOC-ROOM                 PIC X(08) VALUE SPACES.
018400*    AREA DE TRABALHO PARA MONTAGEM DA CHAVE - REGRA (f)
018500 01  WS-COURSE-KEY               PIC X(14) VALUE SPACES.
018600 77  WS-COURSE-LEN               PIC 9(02) COMP VALUE ZERO.
018700 01  WS-MEETING-ID-WORK          PIC X(30) VALUE SPACES.
018800 01  WS-GEN-IDX                  PIC 9(02) COMP VALUE ZERO.
018900 01  WS-GEN-IDX2                 PIC 9(02) COMP VALUE ZERO.
019000*    PONTEIRO DE MONTAGEM DO MEETING-ID QUANDO O SEGMENTO
019100*    -TIPO-NUMERO E ANEXADO EM SEPARADO - CR-0355
019200 77  WS-ID-PTR                   PIC 9(02) COMP VALUE ZERO.
019300*    AREA DE CONVERSAO DIGITO-CARACTERE PARA DIGITO-NUMERICO,
019400*    USADA NO PARSE DO HORARIO (SEM FUNCTION INTRINSECA)
019500 01  WS-1DIGIT-X                 PIC X(01).
019600 01  WS-1DIGIT-9 REDEFINES WS-1DIGIT-X
019700                              PIC 9(01).
019800 01  WS-2DIGIT-X                 PIC X(02).
019900 01  WS-2DIGIT-9 REDEFINES WS-2DIGIT-X
020000                              PIC 9(02).
020100 PROCEDURE DIVISION.
020200 0000-INICIO.
020300     OPEN INPUT RAW-SESSIONS
020400     IF NOT STATUS-RAW-OK
020500        DISPLAY 'PARSESES - RAWS.DAT INEXISTENTE - ABORTADO'
020600        STOP RUN.
020700     OPEN OUTPUT MEETINGS-OUT
020800     IF NOT STATUS-MTG-OK
020900        DISPLAY 'PARSESES - FALHA AO ABRIR MEET.DAT'
021000        CLOSE RAW-SESSIONS
021100        STOP RUN.
021200     GO TO 0100-LE-SESSAO.
021300 0100-LE-SESSAO.
021400     READ RAW-SESSIONS
021500         AT END GO TO 0900-ENCERRA.
021600     ADD 1 TO WS-TOTAL-INPUT.
021700     GO TO 0110-VALIDA-CURSO.
021800 0110-VALIDA-CURSO.
021900*    REGRA (a) - COURSE-CODE EM BRANCO REJEITA O REGISTRO
022000     IF COURSE-CODE = SPACES
022100        ADD 1 TO WS-MISSING-COURSE
022200        GO TO 0100-LE-SESSAO.
022300     GO TO 0120-VALIDA-TBA.
022400 0120-VALIDA-TBA.
022500*    REGRA (b) - DIAS, HORARIO OU LOCAL IGUAL A UM DOS TOKENS
022600*    DE AULA REMOTA/A DEFINIR REJEITA O REGISTRO. CADA CAMPO
022700*    E TESTADO NA SUA PROPRIA CAIXA (MAIUSCULO) E ANCORADO -
022800*    NAO BASTA CONTER O TOKEN, TEM DE SER IGUAL A ELE.
022900     MOVE SPACES TO WS-TBA-FIELD
023000     MOVE DAYS-RAW TO WS-TBA-FIELD
023100     MOVE WS-TBA-FIELD TO WS-TBA-FIELD-UP
023200     INSPECT WS-TBA-FIELD-UP CONVERTING
023300         'abcdefghijklmnopqrstuvwxyz' TO
023400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023500     IF WS-TBA-FIELD-UP = 'TBA' OR WS-TBA-FIELD-UP = 'ONLINE'
023600        OR WS-TBA-FIELD-UP = 'REMOTE' OR WS-TBA-FIELD-UP = 'WEB'
023700        OR WS-TBA-FIELD-UP = 'ARR'
023800        ADD 1 TO WS-TBA-OR-ONLINE
023900        GO TO 0100-LE-SESSAO.
024000     MOVE SPACES TO WS-TBA-FIELD
024100     MOVE TIME-RAW TO WS-TBA-FIELD
024200     MOVE WS-TBA-FIELD TO WS-TBA-FIELD-UP
024300     INSPECT WS-TBA-FIELD-UP CONVERTING
024400         'abcdefghijklmnopqrstuvwxyz' TO
024500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024600     IF WS-TBA-FIELD-UP = 'TBA' OR WS-TBA-FIELD-UP = 'ONLINE'
024700        OR WS-TBA-FIELD-UP = 'REMOTE' OR WS-TBA-FIELD-UP = 'WEB'
024800        OR WS-TBA-FIELD-UP = 'ARR'
024900        ADD 1 TO WS-TBA-OR-ONLINE
025000        GO TO 0100-LE-SESSAO.
025100     MOVE SPACES TO WS-TBA-FIELD
025200     MOVE LOCATION-RAW TO WS-TBA-FIELD
025300     MOVE WS-TBA-FIELD TO WS-TBA-FIELD-UP
025400     INSPECT WS-TBA-FIELD-UP CONVERTING
025500         'abcdefghijklmnopqrstuvwxyz' TO
025600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
025700     IF WS-TBA-FIELD-UP = 'TBA' OR WS-TBA-FIELD-UP = 'ONLINE'
025800        OR WS-TBA-FIELD-UP = 'REMOTE' OR WS-TBA-FIELD-UP = 'WEB'
025900        OR WS-TBA-FIELD-UP = 'ARR'
026000        ADD 1 TO WS-TBA-OR-ONLINE
026100        GO TO 0100-LE-SESSAO.
026200     GO TO 0200-NORMALIZA-DIAS.
026300*    REGRA (c) - NORMALIZACAO DE DIAS. OS TOKENS DE 2
026400*    CARACTERES (Tu,Th,Sa,Su) SAO RECONHECIDOS PRIMEIRO,
026500*    DEPOIS OS DE 1 CARACTERE (M,W,F,T,R). REPETICOES SAO
026600*    IGNORADAS NO RESULTADO MAS CONSOMEM A MESMA QUANTIDADE
026700*    DE CARACTERES DA ENTRADA - CR-0179.
026800 0200-NORMALIZA-DIAS.
026900     MOVE DAYS-RAW TO WS-DAYS-WORK
027000     MOVE SPACES TO WS-DAYS-OUT
027100     MOVE ZERO TO WS-DAYS-OUTPOS
027200     MOVE ZERO TO WS-GOT-M
027300     MOVE ZERO TO WS-GOT-TU
027400     MOVE ZERO TO WS-GOT-W
027500     MOVE ZERO TO WS-GOT-TH
027600     MOVE ZERO TO WS-GOT-F
027700     MOVE ZERO TO WS-GOT-SA
027800     MOVE ZERO TO WS-GOT-SU
027900     MOVE 10 TO WS-GEN-IDX
028000     GO TO 0201-ACHA-TAM-DIAS.
028100 0201-ACHA-TAM-DIAS.
028200     IF WS-GEN-IDX = 0
028300        MOVE ZERO TO WS-DAYS-LEN
028400        GO TO 0202-CASOS-ESPECIAIS.
028500     IF WS-DAYS-CHAR(WS-GEN-IDX) NOT = SPACE
028600        MOVE WS-GEN-IDX TO WS-DAYS-LEN
028700        GO TO 0202-CASOS-ESPECIAIS.
028800     SUBTRACT 1 FROM WS-GEN-IDX
028900     GO TO 0201-ACHA-TAM-DIAS.
029000 0202-CASOS-ESPECIAIS.                                            CR-0179 
029100*    CASOS INTEIROS TR E TTh SAO TESTADOS ANTES DO SCAN
029200*    CARACTERE-A-CARACTERE - CR-0179
029300     IF WS-DAYS-LEN = 2 AND WS-DAYS-WORK(1:2) = 'TR'
029400        MOVE 'TuTh' TO WS-DAYS-OUT
029500        MOVE 4 TO WS-DAYS-OUTPOS
029600        GO TO 0290-FIM-DIAS.
029700     IF WS-DAYS-LEN = 3 AND WS-DAYS-WORK(1:3) = 'TTh'
029800        MOVE 'TuTh' TO WS-DAYS-OUT
029900        MOVE 4 TO WS-DAYS-OUTPOS
030000        GO TO 0290-FIM-DIAS.
030100     MOVE 1 TO WS-DAYS-POS
030200     GO TO 0210-SCAN-DIAS.
030300 0210-SCAN-DIAS.
030400     IF WS-DAYS-POS > WS-DAYS-LEN
030500        GO TO 0290-FIM-DIAS.
030600     IF WS-DAYS-POS < WS-DAYS-LEN
030700        GO TO 0212-CHECA-DOIS.
030800     GO TO 0220-CHECA-UM.
030900 0212-CHECA-DOIS.
031000     IF WS-DAYS-WORK(WS-DAYS-POS:2) = 'Tu'
031100        GO TO 0213-TOKEN-TU.
031200     IF WS-DAYS-WORK(WS-DAYS-POS:2) = 'Th'
031300        GO TO 0214-TOKEN-TH.
031400     IF WS-DAYS-WORK(WS-DAYS-POS:2) = 'Sa'
031500        GO TO 0215-TOKEN-SA.
031600     IF WS-DAYS-WORK(WS-DAYS-POS:2) = 'Su'
031700        GO TO 0216-TOKEN-SU.
031800     GO TO 0220-CHECA-UM.
031900 0213-TOKEN-TU.
032000     IF NOT WS-GOT-TU-YES
032100        MOVE 'Tu' TO WS-DAYS-OUT(WS-DAYS-OUTPOS + 1:2)
032200        ADD 2 TO WS-DAYS-OUTPOS
032300        SET WS-GOT-TU-YES TO TRUE.
032400     ADD 2 TO WS-DAYS-POS
032500     GO TO 0210-SCAN-DIAS.
032600 0214-TOKEN-TH.
032700     IF NOT WS-GOT-TH-YES
032800        MOVE 'Th' TO WS-DAYS-OUT(WS-DAYS-OUTPOS + 1:2)
032900        ADD 2 TO WS-DAYS-OUTPOS
033000        SET WS-GOT-TH-YES TO TRUE.
033100     ADD 2 TO WS-DAYS-POS
033200     GO TO 0210-SCAN-DIAS.
033300 0215-TOKEN-SA.
033400     IF NOT WS-GOT-SA-YES
033500        MOVE 'Sa' TO WS-DAYS-OUT(WS-DAYS-OUTPOS + 1:2)
033600        ADD 2 TO WS-DAYS-OUTPOS
033700        SET WS-GOT-SA-YES TO TRUE.
033800     ADD 2 TO WS-DAYS-POS
033900     GO TO 0210-SCAN-DIAS.
034000 0216-TOKEN-SU.
034100     IF NOT WS-GOT-SU-YES
034200        MOVE 'Su' TO WS-DAYS-OUT(WS-DAYS-OUTPOS + 1:2)
034300        ADD 2 TO WS-DAYS-OUTPOS
034400        SET WS-GOT-SU-YES TO TRUE.
034500     ADD 2 TO WS-DAYS-POS
034600     GO TO 0210-SCAN-DIAS.
034700 0220-CHECA-UM.
034800     IF WS-DAYS-WORK(WS-DAYS-POS:1) = 'M'
034900        GO TO 0221-TOKEN-M.
035000     IF WS-DAYS-WORK(WS-DAYS-POS:1) = 'W'
035100        GO TO 0222-TOKEN-W.
035200     IF WS-DAYS-WORK(WS-DAYS-POS:1) = 'F'
035300        GO TO 0223-TOKEN-F.
035400     IF WS-DAYS-WORK(WS-DAYS-POS:1) = 'T'
035500        GO TO 0224-TOKEN-T.
035600     IF WS-DAYS-WORK(WS-DAYS-POS:1) = 'R'
035700        GO TO 0225-TOKEN-R.
035800*    CARACTER NAO RECONHECIDO E IGNORADO
035900     ADD 1 TO WS-DAYS-POS
036000     GO TO 0210-SCAN-DIAS.
036100 0221-TOKEN-M.
036200     IF NOT WS-GOT-M-YES
036300        MOVE 'M' TO WS-DAYS-OUT(WS-DAYS-OUTPOS + 1:1)
036400        ADD 1 TO WS-DAYS-OUTPOS
036500        SET WS-GOT-M-YES TO TRUE.
036600     ADD 1 TO WS-DAYS-POS
036700     GO TO 0210-SCAN-DIAS.
036800 0222-TOKEN-W.
036900     IF NOT WS-GOT-W-YES
037000        MOVE 'W' TO WS-DAYS-OUT(WS-DAYS-OUTPOS + 1:1)
037100        ADD 1 TO WS-DAYS-OUTPOS
037200        SET WS-GOT-W-YES TO TRUE.
037300     ADD 1 TO WS-DAYS-POS
037400     GO TO 0210-SCAN-DIAS.
037500 0223-TOKEN-F.
037600     IF NOT WS-GOT-F-YES
037700        MOVE 'F' TO WS-DAYS-OUT(WS-DAYS-OUTPOS + 1:1)
037800        ADD 1 TO WS-DAYS-OUTPOS
037900        SET WS-GOT-F-YES TO TRUE.
038000     ADD 1 TO WS-DAYS-POS
038100     GO TO 0210-SCAN-DIAS.
038200 0224-TOKEN-T.
038300*    T ISOLADO MAPEIA PARA Tu - CR-0179
038400     IF NOT WS-GOT-TU-YES
038500        MOVE 'Tu' TO WS-DAYS-OUT(WS-DAYS-OUTPOS + 1:2)
038600        ADD 2 TO WS-DAYS-OUTPOS
038700        SET WS-GOT-TU-YES TO TRUE.
038800     ADD 1 TO WS-DAYS-POS
038900     GO TO 0210-SCAN-DIAS.
039000 0225-TOKEN-R.
039100*    R ISOLADO MAPEIA PARA Th - CR-0179
039200     IF NOT WS-GOT-TH-YES
039300        MOVE 'Th' TO WS-DAYS-OUT(WS-DAYS-OUTPOS + 1:2)
039400        ADD 2 TO WS-DAYS-OUTPOS
039500        SET WS-GOT-TH-YES TO TRUE.
039600     ADD 1 TO WS-DAYS-POS
039700     GO TO 0210-SCAN-DIAS.
039800 0290-FIM-DIAS.
039900     IF WS-DAYS-OUTPOS = 0
040000        ADD 1 TO WS-MISSING-DAYS
040100        GO TO 0100-LE-SESSAO.
040200     GO TO 0300-PARSE-HORARIO.
040300*    REGRA (d) - PARSE DO HORARIO h:MM[-]h:MM COM SUFIXO
040400*    a/am/p/pm OPCIONAL DE CADA LADO. ESPACOS SAO IGNORADOS -
040500*    O CAMPO E COMPACTADO ANTES DO SCAN.
040600 0300-PARSE-HORARIO.
040700     MOVE SPACES TO WS-TIME-COMPACT
040800     MOVE ZERO TO WS-TIME-LEN
040900     MOVE ZERO TO WS-DASH-POS
041000     MOVE 1 TO WS-GEN-IDX
041100     MOVE ZERO TO WS-GEN-IDX2
041200     GO TO 0301-COMPACTA.
041300 0301-COMPACTA.
041400     IF WS-GEN-IDX > 20
041500        MOVE WS-GEN-IDX2 TO WS-TIME-LEN
041600        GO TO 0305-TESTA-VAZIO.
041700     IF TIME-RAW(WS-GEN-IDX:1) NOT = SPACE
041800        ADD 1 TO WS-GEN-IDX2
041900        MOVE TIME-RAW(WS-GEN-IDX:1) TO WS-TIME-CHAR(WS-GEN-IDX2).
042000     ADD 1 TO WS-GEN-IDX
042100     GO TO 0301-COMPACTA.
042200 0305-TESTA-VAZIO.
042300     IF WS-TIME-LEN = 0
042400        ADD 1 TO WS-BAD-TIME
042500        GO TO 0100-LE-SESSAO.
042600     IF WS-TIME-LEN = 3 AND WS-TIME-COMPACT(1:3) = 'TBA'
042700        ADD 1 TO WS-BAD-TIME
042800        GO TO 0100-LE-SESSAO.
042900     MOVE 1 TO WS-TIME-P
043000     GO TO 0310-ACHA-TRACO.
043100 0310-ACHA-TRACO.
043200     IF WS-TIME-P > WS-TIME-LEN
043300        ADD 1 TO WS-BAD-TIME
043400        GO TO 0100-LE-SESSAO.
043500     IF WS-TIME-CHAR(WS-TIME-P) = '-'
043600        MOVE WS-TIME-P TO WS-DASH-POS
043700        GO TO 0315-DIVIDE-LADOS.
043800     ADD 1 TO WS-TIME-P
043900     GO TO 0310-ACHA-TRACO.
044000 0315-DIVIDE-LADOS.
044100     MOVE SPACES TO WS-LEFT-STR
044200     MOVE SPACES TO WS-RIGHT-STR
044300     COMPUTE WS-LEFT-LEN = WS-DASH-POS - 1
044400     IF WS-LEFT-LEN < 1
044500        ADD 1 TO WS-BAD-TIME
044600        GO TO 0100-LE-SESSAO.
044700     MOVE WS-TIME-COMPACT(1:WS-LEFT-LEN) TO
044800          WS-LEFT-STR(1:WS-LEFT-LEN)
044900     COMPUTE WS-RIGHT-LEN = WS-TIME-LEN - WS-DASH-POS
045000     IF WS-RIGHT-LEN < 1
045100        ADD 1 TO WS-BAD-TIME
045200        GO TO 0100-LE-SESSAO.
045300     MOVE WS-TIME-COMPACT(WS-DASH-POS + 1:WS-RIGHT-LEN) TO
045400          WS-RIGHT-STR(1:WS-RIGHT-LEN)
045500     GO TO 0320-PARSE-ESQ.
045600*    LADO ESQUERDO (INICIO) - ACHA O ':' E EXTRAI HH, MM E
045700*    O SUFIXO a/p SE HOUVER
045800 0320-PARSE-ESQ.
045900     MOVE ZERO TO WS-LEFT-COLON
046000     MOVE 1 TO WS-GEN-IDX
046100     GO TO 0321-ACHA-DP-ESQ.
046200 0321-ACHA-DP-ESQ.
046300     IF WS-GEN-IDX > WS-LEFT-LEN
046400        ADD 1 TO WS-BAD-TIME
046500        GO TO 0100-LE-SESSAO.
046600     IF WS-LEFT-STR(WS-GEN-IDX:1) = ':'
046700        MOVE WS-GEN-IDX TO WS-LEFT-COLON
046800        GO TO 0322-EXTRAI-HR-ESQ.
046900     ADD 1 TO WS-GEN-IDX
047000     GO TO 0321-ACHA-DP-ESQ.
047100 0322-EXTRAI-HR-ESQ.
047200     IF WS-LEFT-COLON = 2
047300        MOVE WS-LEFT-STR(1:1) TO WS-1DIGIT-X
047400        MOVE WS-1DIGIT-9 TO WS-LEFT-HR
047500        GO TO 0323-EXTRAI-MM-ESQ.
047600     IF WS-LEFT-COLON = 3
047700        MOVE WS-LEFT-STR(1:2) TO WS-2DIGIT-X
047800        MOVE WS-2DIGIT-9 TO WS-LEFT-HR
047900        GO TO 0323-EXTRAI-MM-ESQ.
048000     ADD 1 TO WS-BAD-TIME
048100     GO TO 0100-LE-SESSAO.
048200 0323-EXTRAI-MM-ESQ.
048300     COMPUTE WS-GEN-IDX = WS-LEFT-COLON + 1
048400     COMPUTE WS-GEN-IDX2 = WS-GEN-IDX + 1
048500     IF WS-GEN-IDX2 > WS-LEFT-LEN
048600        ADD 1 TO WS-BAD-TIME
048700        GO TO 0100-LE-SESSAO.
048800     MOVE WS-LEFT-STR(WS-GEN-IDX:2) TO WS-2DIGIT-X
048900     MOVE WS-2DIGIT-9 TO WS-LEFT-MM
049000     MOVE SPACE TO WS-LEFT-MER
049100     COMPUTE WS-GEN-IDX2 = WS-GEN-IDX + 2
049200     IF WS-GEN-IDX2 > WS-LEFT-LEN
049300        GO TO 0330-PARSE-DIR.
049400     IF WS-LEFT-STR(WS-GEN-IDX2:1) = 'a' OR
049500        WS-LEFT-STR(WS-GEN-IDX2:1) = 'A'
049600        MOVE 'A' TO WS-LEFT-MER
049700        GO TO 0330-PARSE-DIR.
049800     IF WS-LEFT-STR(WS-GEN-IDX2:1) = 'p' OR
049900        WS-LEFT-STR(WS-GEN-IDX2:1) = 'P'
050000        MOVE 'P' TO WS-LEFT-MER.
050100     GO TO 0330-PARSE-DIR.
050200*    LADO DIREITO (FIM) - MESMA LOGICA DO LADO ESQUERDO,
050300*    DUPLICADA POR CLAREZA DE LEITURA - CR-0179
050400 0330-PARSE-DIR.
050500     MOVE ZERO TO WS-RIGHT-COLON
050600     MOVE 1 TO WS-GEN-IDX
050700     GO TO 0331-ACHA-DP-DIR.
050800 0331-ACHA-DP-DIR.
050900     IF WS-GEN-IDX > WS-RIGHT-LEN
051000        ADD 1 TO WS-BAD-TIME
051100        GO TO 0100-LE-SESSAO.
051200     IF WS-RIGHT-STR(WS-GEN-IDX:1) = ':'
051300        MOVE WS-GEN-IDX TO WS-RIGHT-COLON
051400        GO TO 0332-EXTRAI-HR-DIR.
051500     ADD 1 TO WS-GEN-IDX
051600     GO TO 0331-ACHA-DP-DIR.
051700 0332-EXTRAI-HR-DIR.
051800     IF WS-RIGHT-COLON = 2
051900        MOVE WS-RIGHT-STR(1:1) TO WS-1DIGIT-X
052000        MOVE WS-1DIGIT-9 TO WS-RIGHT-HR
052100        GO TO 0333-EXTRAI-MM-DIR.
052200     IF WS-RIGHT-COLON = 3
052300        MOVE WS-RIGHT-STR(1:2) TO WS-2DIGIT-X
052400        MOVE WS-2DIGIT-9 TO WS-RIGHT-HR
052500        GO TO 0333-EXTRAI-MM-DIR.
052600     ADD 1 TO WS-BAD-TIME
052700     GO TO 0100-LE-SESSAO.
052800 0333-EXTRAI-MM-DIR.
052900     COMPUTE WS-GEN-IDX = WS-RIGHT-COLON + 1
053000     COMPUTE WS-GEN-IDX2 = WS-GEN-IDX + 1
053100     IF WS-GEN-IDX2 > WS-RIGHT-LEN
053200        ADD 1 TO WS-BAD-TIME
053300        GO TO 0100-LE-SESSAO.
053400     MOVE WS-RIGHT-STR(WS-GEN-IDX:2) TO WS-2DIGIT-X
053500     MOVE WS-2DIGIT-9 TO WS-RIGHT-MM
053600     MOVE SPACE TO WS-RIGHT-MER
053700     COMPUTE WS-GEN-IDX2 = WS-GEN-IDX + 2
053800     IF WS-GEN-IDX2 > WS-RIGHT-LEN
053900        GO TO 0340-COMBINA.
054000     IF WS-RIGHT-STR(WS-GEN-IDX2:1) = 'a' OR
054100        WS-RIGHT-STR(WS-GEN-IDX2:1) = 'A'
054200        MOVE 'A' TO WS-RIGHT-MER
054300        GO TO 0340-COMBINA.
054400     IF WS-RIGHT-STR(WS-GEN-IDX2:1) = 'p' OR
054500        WS-RIGHT-STR(WS-GEN-IDX2:1) = 'P'
054600        MOVE 'P' TO WS-RIGHT-MER.
054700     GO TO 0340-COMBINA.
054800*    DECIDE QUAL DAS 4 REGRAS DE COMBINACAO AM/PM SE APLICA
054900*    CONFORME OS SUFIXOS PRESENTES - CR-0179/CR-0412
055000 0340-COMBINA.
055100     IF WS-LEFT-MER NOT = SPACE AND WS-RIGHT-MER NOT = SPACE
055200        GO TO 0341-AMBOS-SUFIXOS.
055300     IF WS-LEFT-MER NOT = SPACE AND WS-RIGHT-MER = SPACE
055400        GO TO 0342-SO-ESQ-SUFIXO.
055500     IF WS-LEFT-MER = SPACE AND WS-RIGHT-MER NOT = SPACE
055600        GO TO 0343-SO-DIR-SUFIXO.
055700     GO TO 0344-SEM-SUFIXO.
055800*    AMBOS OS LADOS TEM SUFIXO - CONVERTE CADA UM E EXIGE
055900*    FIM > INICIO
056000 0341-AMBOS-SUFIXOS.
056100     IF WS-LEFT-MER = 'A'
056200        IF WS-LEFT-HR = 12
056300           COMPUTE WS-START-MIN = 0 * 60 + WS-LEFT-MM
056400        ELSE
056500           COMPUTE WS-START-MIN = WS-LEFT-HR * 60 + WS-LEFT-MM
056600     ELSE
056700        IF WS-LEFT-HR = 12
056800           COMPUTE WS-START-MIN = 12 * 60 + WS-LEFT-MM
056900        ELSE
057000           COMPUTE WS-START-MIN = (WS-LEFT-HR + 12) * 60 +
057100                                   WS-LEFT-MM.
057200     IF WS-RIGHT-MER = 'A'
057300        IF WS-RIGHT-HR = 12
057400           COMPUTE WS-END-MIN = 0 * 60 + WS-RIGHT-MM
057500        ELSE
057600           COMPUTE WS-END-MIN = WS-RIGHT-HR * 60 + WS-RIGHT-MM
057700     ELSE
057800        IF WS-RIGHT-HR = 12
057900           COMPUTE WS-END-MIN = 12 * 60 + WS-RIGHT-MM
058000        ELSE
058100           COMPUTE WS-END-MIN = (WS-RIGHT-HR + 12) * 60 +
058200                                 WS-RIGHT-MM.
058300     IF WS-END-MIN NOT > WS-START-MIN
058400        ADD 1 TO WS-BAD-TIME
058500        GO TO 0100-LE-SESSAO.
058600     GO TO 0390-GRAVA-HORARIO.
058700*    SO O LADO ESQUERDO TEM SUFIXO - O LADO DIREITO E
058800*    RESOLVIDO PELA INTERPRETACAO (AM OU PM) MAIS PROXIMA
058900*    DO VALOR DO LADO MARCADO - CR-0179/30-08-89
059000 0342-SO-ESQ-SUFIXO.
059100     IF WS-LEFT-MER = 'A'
059200        IF WS-LEFT-HR = 12
059300           COMPUTE WS-START-MIN = 0 * 60 + WS-LEFT-MM
059400        ELSE
059500           COMPUTE WS-START-MIN = WS-LEFT-HR * 60 + WS-LEFT-MM
059600     ELSE
059700        IF WS-LEFT-HR = 12
059800           COMPUTE WS-START-MIN = 12 * 60 + WS-LEFT-MM
059900        ELSE
060000           COMPUTE WS-START-MIN = (WS-LEFT-HR + 12) * 60 +
060100                                   WS-LEFT-MM.
060200     IF WS-RIGHT-HR = 12
060300        COMPUTE WS-CAND-AM = 0 * 60 + WS-RIGHT-MM
060400     ELSE
060500        COMPUTE WS-CAND-AM = WS-RIGHT-HR * 60 + WS-RIGHT-MM.
060600     IF WS-RIGHT-HR = 12
060700        COMPUTE WS-CAND-PM = 12 * 60 + WS-RIGHT-MM
060800     ELSE
060900        COMPUTE WS-CAND-PM = (WS-RIGHT-HR + 12) * 60 +
061000                              WS-RIGHT-MM.
061100     COMPUTE WS-DIFF-AM = WS-CAND-AM - WS-START-MIN
061200     IF WS-DIFF-AM < 0
061300        COMPUTE WS-DIFF-AM = 0 - WS-DIFF-AM.
061400     COMPUTE WS-DIFF-PM = WS-CAND-PM - WS-START-MIN
061500     IF WS-DIFF-PM < 0
061600        COMPUTE WS-DIFF-PM = 0 - WS-DIFF-PM.
061700     IF WS-DIFF-PM < WS-DIFF-AM
061800        MOVE WS-CAND-PM TO WS-END-MIN
061900     ELSE
062000        MOVE WS-CAND-AM TO WS-END-MIN.
062100     IF WS-END-MIN NOT > WS-START-MIN
062200        ADD 1 TO WS-BAD-TIME
062300        GO TO 0100-LE-SESSAO.
062400     GO TO 0390-GRAVA-HORARIO.
062500*    SO O LADO DIREITO TEM SUFIXO - O LADO ESQUERDO E
062600*    RESOLVIDO PELA INTERPRETACAO MAIS PROXIMA DO VALOR
062700*    MARCADO - CR-0179/30-08-89
062800 0343-SO-DIR-SUFIXO.
062900     IF WS-RIGHT-MER = 'A'
063000        IF WS-RIGHT-HR = 12
063100           COMPUTE WS-END-MIN = 0 * 60 + WS-RIGHT-MM
063200        ELSE
063300           COMPUTE WS-END-MIN = WS-RIGHT-HR * 60 + WS-RIGHT-MM
063400     ELSE
063500        IF WS-RIGHT-HR = 12
063600           COMPUTE WS-END-MIN = 12 * 60 + WS-RIGHT-MM
063700        ELSE
063800           COMPUTE WS-END-MIN = (WS-RIGHT-HR + 12) * 60 +
063900                                 WS-RIGHT-MM.
064000     IF WS-LEFT-HR = 12
064100        COMPUTE WS-CAND-AM = 0 * 60 + WS-LEFT-MM
064200     ELSE
064300        COMPUTE WS-CAND-AM = WS-LEFT-HR * 60 + WS-LEFT-MM.
064400     IF WS-LEFT-HR = 12
064500        COMPUTE WS-CAND-PM = 12 * 60 + WS-LEFT-MM
064600     ELSE
064700        COMPUTE WS-CAND-PM = (WS-LEFT-HR + 12) * 60 +
064800                              WS-LEFT-MM.
064900     COMPUTE WS-DIFF-AM = WS-CAND-AM - WS-END-MIN
065000     IF WS-DIFF-AM < 0
065100        COMPUTE WS-DIFF-AM = 0 - WS-DIFF-AM.
065200     COMPUTE WS-DIFF-PM = WS-CAND-PM - WS-END-MIN
065300     IF WS-DIFF-PM < 0
065400        COMPUTE WS-DIFF-PM = 0 - WS-DIFF-PM.
065500     IF WS-DIFF-PM < WS-DIFF-AM
065600        MOVE WS-CAND-PM TO WS-START-MIN
065700     ELSE
065800        MOVE WS-CAND-AM TO WS-START-MIN.
065900     IF WS-END-MIN NOT > WS-START-MIN
066000        ADD 1 TO WS-BAD-TIME
066100        GO TO 0100-LE-SESSAO.
066200     GO TO 0390-GRAVA-HORARIO.
066300*    NENHUM LADO TEM SUFIXO - APLICA O MAPEAMENTO PADRAO POR
066400*    HORA (8-11 = AM; 12 E 1-7 = PM); SE NAO FECHAR FIM>INICIO
066500*    ENUMERA AS 4 COMBINACOES E FICA COM A MENOR DURACAO
066600*    VALIDA (0 < DURACAO <= 720) - CR-0412
066700 0344-SEM-SUFIXO.
066800     IF (WS-LEFT-HR >= 8 AND WS-LEFT-HR <= 11)
066900        MOVE 'A' TO WS-LEFT-MER
067000     ELSE
067100        IF (WS-LEFT-HR = 12) OR
067200           (WS-LEFT-HR >= 1 AND WS-LEFT-HR <= 7)
067300           MOVE 'P' TO WS-LEFT-MER
067400        ELSE
067500           MOVE 'A' TO WS-LEFT-MER.
067600     IF (WS-RIGHT-HR >= 8 AND WS-RIGHT-HR <= 11)
067700        MOVE 'A' TO WS-RIGHT-MER
067800     ELSE
067900        IF (WS-RIGHT-HR = 12) OR
068000           (WS-RIGHT-HR >= 1 AND WS-RIGHT-HR <= 7)
068100           MOVE 'P' TO WS-RIGHT-MER
068200        ELSE
068300           MOVE 'A' TO WS-RIGHT-MER.
068400     IF WS-LEFT-MER = 'A'
068500        IF WS-LEFT-HR = 12
068600           COMPUTE WS-START-MIN = 0 * 60 + WS-LEFT-MM
068700        ELSE
068800           COMPUTE WS-START-MIN = WS-LEFT-HR * 60 + WS-LEFT-MM
068900     ELSE
069000        IF WS-LEFT-HR = 12
069100           COMPUTE WS-START-MIN = 12 * 60 + WS-LEFT-MM
069200        ELSE
069300           COMPUTE WS-START-MIN = (WS-LEFT-HR + 12) * 60 +
069400                                   WS-LEFT-MM.
069500     IF WS-RIGHT-MER = 'A'
069600        IF WS-RIGHT-HR = 12
069700           COMPUTE WS-END-MIN = 0 * 60 + WS-RIGHT-MM
069800        ELSE
069900           COMPUTE WS-END-MIN = WS-RIGHT-HR * 60 + WS-RIGHT-MM
070000     ELSE
070100        IF WS-RIGHT-HR = 12
070200           COMPUTE WS-END-MIN = 12 * 60 + WS-RIGHT-MM
070300        ELSE
070400           COMPUTE WS-END-MIN = (WS-RIGHT-HR + 12) * 60 +
070500                                 WS-RIGHT-MM.
070600     IF WS-END-MIN > WS-START-MIN
070700        GO TO 0390-GRAVA-HORARIO.
070800     GO TO 0345-ENUMERA-COMBOS.
070900*    NENHUMA DAS DUAS SUPOSICOES-PADRAO FECHOU - MONTA A
071000*    TABELA DAS 4 COMBINACOES POSSIVEIS E FICA COM A MENOR
071100*    DURACAO VALIDA
071200 0345-ENUMERA-COMBOS.                                             CR-0412 
071300     IF WS-LEFT-HR = 12
071400        COMPUTE WS-COMBO-START(1) = 0 * 60 + WS-LEFT-MM
071500     ELSE
071600        COMPUTE WS-COMBO-START(1) = WS-LEFT-HR * 60 + WS-LEFT-MM.
071700     IF WS-LEFT-HR = 12
071800        COMPUTE WS-COMBO-START(2) = 0 * 60 + WS-LEFT-MM
071900     ELSE
072000        COMPUTE WS-COMBO-START(2) = WS-LEFT-HR * 60 + WS-LEFT-MM.
072100     IF WS-LEFT-HR = 12
072200        COMPUTE WS-COMBO-START(3) = 12 * 60 + WS-LEFT-MM
072300     ELSE
072400        COMPUTE WS-COMBO-START(3) = (WS-LEFT-HR + 12) * 60 +
072500                                     WS-LEFT-MM.
072600     IF WS-LEFT-HR = 12
072700        COMPUTE WS-COMBO-START(4) = 12 * 60 + WS-LEFT-MM
072800     ELSE
072900        COMPUTE WS-COMBO-START(4) = (WS-LEFT-HR + 12) * 60 +
073000                                     WS-LEFT-MM.
073100     IF WS-RIGHT-HR = 12
073200        COMPUTE WS-COMBO-END(1) = 0 * 60 + WS-RIGHT-MM
073300     ELSE
073400        COMPUTE WS-COMBO-END(1) = WS-RIGHT-HR * 60 + WS-RIGHT-MM.
073500     IF WS-RIGHT-HR = 12
073600        COMPUTE WS-COMBO-END(2) = 12 * 60 + WS-RIGHT-MM
073700     ELSE
073800        COMPUTE WS-COMBO-END(2) = (WS-RIGHT-HR + 12) * 60 +
073900                                   WS-RIGHT-MM.
074000     IF WS-RIGHT-HR = 12
074100        COMPUTE WS-COMBO-END(3) = 0 * 60 + WS-RIGHT-MM
074200     ELSE
074300        COMPUTE WS-COMBO-END(3) = WS-RIGHT-HR * 60 + WS-RIGHT-MM.
074400     IF WS-RIGHT-HR = 12
074500        COMPUTE WS-COMBO-END(4) = 12 * 60 + WS-RIGHT-MM
074600     ELSE
074700        COMPUTE WS-COMBO-END(4) = (WS-RIGHT-HR + 12) * 60 +
074800                                   WS-RIGHT-MM.
074900     MOVE 1 TO WS-COMBO-IDX
075000     GO TO 0346-AVALIA-COMBOS.
075100 0346-AVALIA-COMBOS.
075200     IF WS-COMBO-IDX > 4
075300        GO TO 0347-ESCOLHE-COMBO.
075400     COMPUTE WS-COMBO-DUR(WS-COMBO-IDX) =
075500             WS-COMBO-END(WS-COMBO-IDX) -
075600             WS-COMBO-START(WS-COMBO-IDX)
075700     IF WS-COMBO-DUR(WS-COMBO-IDX) > 0 AND
075800        WS-COMBO-DUR(WS-COMBO-IDX) NOT > 720
075900        MOVE 1 TO WS-COMBO-OK(WS-COMBO-IDX)
076000     ELSE
076100        MOVE 0 TO WS-COMBO-OK(WS-COMBO-IDX).
076200     ADD 1 TO WS-COMBO-IDX
076300     GO TO 0346-AVALIA-COMBOS.
076400 0347-ESCOLHE-COMBO.
076500     MOVE ZERO TO WS-BEST-IDX
076600     MOVE 721 TO WS-BEST-DUR
076700     MOVE 1 TO WS-COMBO-IDX
076800     GO TO 0348-ACHA-MENOR.
076900 0348-ACHA-MENOR.
077000     IF WS-COMBO-IDX > 4
077100        GO TO 0349-APLICA-COMBO.
077200     IF WS-COMBO-OK(WS-COMBO-IDX) = 1 AND
077300        WS-COMBO-DUR(WS-COMBO-IDX) < WS-BEST-DUR
077400        MOVE WS-COMBO-IDX TO WS-BEST-IDX
077500        MOVE WS-COMBO-DUR(WS-COMBO-IDX) TO WS-BEST-DUR.
077600     ADD 1 TO WS-COMBO-IDX
077700     GO TO 0348-ACHA-MENOR.
077800 0349-APLICA-COMBO.
077900     IF WS-BEST-IDX = 0
078000        ADD 1 TO WS-BAD-TIME
078100        GO TO 0100-LE-SESSAO.
078200     MOVE WS-COMBO-START(WS-BEST-IDX) TO WS-START-MIN
078300     MOVE WS-COMBO-END(WS-BEST-IDX) TO WS-END-MIN
078400     GO TO 0390-GRAVA-HORARIO.
078500*    HORARIO OK - PROSSEGUE PARA A DIVISAO DO LOCAL (PREDIO
078600*    E SALA) - REGRA (e)
078700 0390-GRAVA-HORARIO.
078800     MOVE LOCATION-RAW TO WS-LOC-WORK
078900     MOVE ZERO TO WS-LOC-LEN
079000     MOVE 12 TO WS-GEN-IDX
079100     GO TO 0391-ACHA-TAM-LOC.
079200 0391-ACHA-TAM-LOC.
079300     IF WS-GEN-IDX = ZERO
079400        GO TO 0400-DIVIDE-LOCAL.
079500     IF WS-LOC-CHAR(WS-GEN-IDX) NOT = SPACE
079600        MOVE WS-GEN-IDX TO WS-LOC-LEN
079700        GO TO 0400-DIVIDE-LOCAL.
079800     SUBTRACT 1 FROM WS-GEN-IDX
079900     GO TO 0391-ACHA-TAM-LOC.
080000*    DIVIDE LOCATION-RAW EM PREDIO/SALA NO ULTIMO ESPACO -
080100*    "BLDG-CODE ROOM"; SEM ESPACO = LOCALIZACAO INVALIDA
080200 0400-DIVIDE-LOCAL.                                               CR-0233 
080300     IF WS-LOC-LEN = ZERO
080400        ADD 1 TO WS-BAD-LOCATION
080500        GO TO 0100-LE-SESSAO.
080600     MOVE ZERO TO WS-LOC-SPACE-POS
080700     MOVE WS-LOC-LEN TO WS-GEN-IDX
080800     GO TO 0410-ACHA-ESPACO.
080900 0410-ACHA-ESPACO.
081000     IF WS-GEN-IDX = ZERO
081100        GO TO 0420-TESTA-ESPACO.
081200     IF WS-LOC-CHAR(WS-GEN-IDX) = SPACE
081300        MOVE WS-GEN-IDX TO WS-LOC-SPACE-POS
081400        GO TO 0420-TESTA-ESPACO.
081500     SUBTRACT 1 FROM WS-GEN-IDX
081600     GO TO 0410-ACHA-ESPACO.
081700 0420-TESTA-ESPACO.
081800     IF WS-LOC-SPACE-POS = ZERO
081900        ADD 1 TO WS-BAD-LOCATION
082000        GO TO 0100-LE-SESSAO.
082100     IF WS-LOC-SPACE-POS = 1 OR WS-LOC-SPACE-POS = WS-LOC-LEN
082200        ADD 1 TO WS-BAD-LOCATION
082300        GO TO 0100-LE-SESSAO.
082400     MOVE SPACES TO WS-LOC-BLDG
082500     MOVE SPACES TO WS-LOC-ROOM
082600     MOVE WS-LOC-WORK(1:WS-LOC-SPACE-POS - 1) TO
082700          WS-LOC-BLDG(1:WS-LOC-SPACE-POS - 1)
082800     COMPUTE WS-GEN-IDX = WS-LOC-LEN - WS-LOC-SPACE-POS
082900     MOVE WS-LOC-WORK(WS-LOC-SPACE-POS + 1:WS-GEN-IDX) TO
083000          WS-LOC-ROOM(1:WS-GEN-IDX)
083100     GO TO 0500-MONTA-CHAVE.
083200*    MONTA O MEETING-ID: COURSE-CODE (ESPACOS INTERNOS TROCADOS
083300*    POR '_') + '-' + SECTION-CODE(SEM ESPACOS), MAIS, SE
083400*    SECTION-TYPE OU SECTION-NUM FOR PREENCHIDO, '-' + TYPE +
083500*    '-' + NUM - REGRA (f)
083600 0500-MONTA-CHAVE.                                                CR-0438
083700     MOVE COURSE-CODE TO WS-COURSE-KEY
083800     MOVE ZERO TO WS-COURSE-LEN
083900     MOVE 14 TO WS-GEN-IDX
084000     GO TO 0510-ACHA-TAM-CURSO.
084100 0510-ACHA-TAM-CURSO.
084200     IF WS-GEN-IDX = ZERO
084300        GO TO 0520-TROCA-ESPACOS.
084400     IF WS-COURSE-KEY(WS-GEN-IDX:1) NOT = SPACE
084500        MOVE WS-GEN-IDX TO WS-COURSE-LEN
084600        GO TO 0520-TROCA-ESPACOS.
084700     SUBTRACT 1 FROM WS-GEN-IDX
084800     GO TO 0510-ACHA-TAM-CURSO.
084900*    TROCA CADA ESPACO INTERNO DO CODIGO DO CURSO POR '_', PARA
085000*    QUE O MEETING-ID NAO CONTENHA ESPACOS EMBUTIDOS - REGRA (f)
085100 0520-TROCA-ESPACOS.                                              CR-0438
085200     MOVE 1 TO WS-GEN-IDX2.
085300 0525-TROCA-LOOP.
085400     IF WS-GEN-IDX2 > WS-COURSE-LEN
085500        GO TO 0530-MONTA-ID.
085600     IF WS-COURSE-KEY(WS-GEN-IDX2:1) = SPACE
085700        MOVE '_' TO WS-COURSE-KEY(WS-GEN-IDX2:1).
085800     ADD 1 TO WS-GEN-IDX2
085900     GO TO 0525-TROCA-LOOP.
086000 0530-MONTA-ID.
086100     MOVE SPACES TO WS-MEETING-ID-WORK
086200     MOVE 1 TO WS-ID-PTR
086300     STRING WS-COURSE-KEY(1:WS-COURSE-LEN) DELIMITED BY SIZE
086400            '-' DELIMITED BY SIZE
086500            SECTION-CODE DELIMITED BY SPACE
086600            INTO WS-MEETING-ID-WORK
086700            WITH POINTER WS-ID-PTR
086800     END-STRING
086900     IF SECTION-TYPE = SPACES AND SECTION-NUM = SPACES
087000        GO TO 0540-ESCREVE-REUNIAO.
087100     GO TO 0535-ANEXA-TIPO.
087200*    ANEXA O SEGMENTO OPCIONAL -TIPO-NUMERO QUANDO SECTION-TYPE
087300*    OU SECTION-NUM FOR PREENCHIDO - REGRA (f)
087400 0535-ANEXA-TIPO.                                                 CR-0438
087500     STRING '-' DELIMITED BY SIZE
087600            SECTION-TYPE DELIMITED BY SPACE
087700            '-' DELIMITED BY SIZE
087800            SECTION-NUM DELIMITED BY SPACE
087900            INTO WS-MEETING-ID-WORK
088000            WITH POINTER WS-ID-PTR
088100     END-STRING
088200     GO TO 0540-ESCREVE-REUNIAO.
088300*    GRAVA O REGISTRO DE SAIDA NO ARQUIVO MEETINGS - FIM
088400*    NORMAL DO PROCESSAMENTO DE UMA SESSAO VALIDA
088500 0540-ESCREVE-REUNIAO.
088600     MOVE SPACES TO REG-MEETING
088700     MOVE WS-MEETING-ID-WORK TO MEETING-ID
088800     MOVE COURSE-CODE TO COURSE-ID
088900     MOVE COURSE-TITLE TO TITLE
089000     MOVE DEPT-NAME TO DEPT
089100     MOVE WS-DAYS-OUT TO DAYS
089200     MOVE WS-START-MIN TO START-MIN
089300     MOVE WS-END-MIN TO END-MIN
089400     MOVE WS-LOC-BLDG TO BUILDING-CODE
089500     MOVE WS-LOC-ROOM TO ROOM
089600     MOVE TERM-RAW TO TERM-OUT
089700     WRITE REG-MEETING
089800     ADD 1 TO WS-WRITTEN
089900     GO TO 0100-LE-SESSAO.
090000*    FIM DO ARQUIVO DE ENTRADA - IMPRIME O RESUMO DE
090100*    PROCESSAMENTO E ENCERRA
090200 0900-ENCERRA.
090300     CLOSE RAW-SESSIONS
090400     CLOSE MEETINGS-OUT
090500     DISPLAY 'PARSESES-COB - RESUMO DE PROCESSAMENTO'
090600     DISPLAY 'TOTAL LIDO .............: ' WS-TOTAL-INPUT
090700     DISPLAY 'GRAVADOS EM MEETINGS ...: ' WS-WRITTEN
090800     DISPLAY 'REJEITADOS-SEM CURSO ...: ' WS-MISSING-COURSE
090900     DISPLAY 'REJEITADOS-TBA/ONLINE ..: ' WS-TBA-OR-ONLINE
091000     DISPLAY 'REJEITADOS-SEM DIAS ....: ' WS-MISSING-DAYS
091100     DISPLAY 'REJEITADOS-HORA INVALIDA: ' WS-BAD-TIME
091200     DISPLAY 'REJEITADOS-LOCAL INVALID: ' WS-BAD-LOCATION
091300     STOP RUN.
