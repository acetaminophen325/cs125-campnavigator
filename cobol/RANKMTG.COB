000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RANKMTG-COB.
000300 AUTHOR. S FARIAS.
000400 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000500 DATE-WRITTEN. 06/12/91.
000600 DATE-COMPILED.
000700 SECURITY. FESP INTERNAL USE ONLY - CENTRO DE PROCESSAMENTO.
000800*    SISTEMA - PROXAULA
000900*    ANALISTA       : S FARIAS
001000*    PROGRAMADOR(A) : S FARIAS
001100*    FINALIDADE : LE O ARQUIVO DE PREDIOS (BUILDINGS) E O ARQUIVO
001200*                 DE REUNIOES JA LIMPO (MEETINGS) GRAVADO PELO
001300*                 PARSESES-COB, CALCULA A DISTANCIA DO ALUNO ATE
001400*                 CADA PREDIO, PONTUA E ORDENA AS REUNIOES
001500*                 CANDIDATAS E IMPRIME O RELATORIO DE ROTEIRO
001600*                 (REPORT) PARA OS DOIS CENARIOS DE DEMONSTRACAO.
001700*    DATA : 06/12/91
001800*    VRS         DATA           DESCRICAO
001900*    1.0         06/12/91       IMPLANTACAO - S FARIAS
002000*    1.0         18/12/91       CR-0128 - TABELA DE PREDIOS
002100*                               LIMITADA A 300 OCORRENCIAS - S FARIAS
002200*    1.1         14/05/92       CR-0140 - CALCULO DE DISTANCIA
002300*                               (FORMULA DE HAVERSINE) POR SERIE
002400*                               DE TAYLOR - SEM FUNCAO INTRINSECA
002500*                               E SEM PONTO FLUTUANTE - S FARIAS
002600*    1.1         02/06/92       CR-0140 - REVISAO DE TESTE DA
002700*                               RAIZ QUADRADA POR NEWTON-RAPHSON
002800*                               - M PENNA
002900*    1.2         09/11/93       CR-0177 - ORDENACAO POR PONTUACAO
003000*                               DESCENDENTE COM DESEMPATE PELA
003100*                               ORDEM DE CHEGADA - M PENNA
003200*    1.3         21/03/95       CR-0206 - BLOCO DE EXPLICACAO
003300*                               (EXPLAINABILITY) PARA OS 3
003400*                               PRIMEIROS COLOCADOS - E CRUZ
003500*    1.3         04/04/95       CR-0206 - REVISAO DE COLUNAS DO
003600*                               RELATORIO DETALHE - E CRUZ
003700*    1.4         28/09/98       Y2K-0041 - REVISAO GERAL DE CAMPOS
003800*                               DE ANO/DATA - NENHUM CAMPO DE ANO
003900*                               DE 2 DIGITOS NESTE PROGRAMA - E CRUZ
004000*    1.4         19/01/99       Y2K-0041 - ASSINADO - E CRUZ
004100*    1.5         12/11/01       CR-0288 - PRAZO DE JANELA (TIME
004200*                               WINDOW) E DISTANCIA MAXIMA PASSAM
004300*                               A SER CONSTANTES NOMEADAS - R AVILA
004400*    1.6         08/04/02       CR-0439 - CONTADORES DE TABELA
004500*                               PASSAM A NIVEL 77; INDICADORES DE
004600*                               STATUS DE ARQUIVO, DIA-ENCONTRADO
004700*                               E INCLUDE-ONGOING GANHAM CONDICAO
004800*                               88 - PADRONIZACAO DE AUDITORIA -
004900*                               S FARIAS
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT BUILDINGS ASSIGN TO DISK
005700                 ORGANIZATION LINE SEQUENTIAL
005800                 ACCESS MODE SEQUENTIAL
005900                 FILE STATUS STATUS-BLD.
006000     SELECT MEETINGS-IN ASSIGN TO DISK
006100                 ORGANIZATION LINE SEQUENTIAL
006200                 ACCESS MODE SEQUENTIAL
006300                 FILE STATUS STATUS-MTG.
006400     SELECT REPORT-OUT ASSIGN TO PRINTER
006500                 ORGANIZATION LINE SEQUENTIAL
006600                 ACCESS MODE SEQUENTIAL
006700                 FILE STATUS STATUS-REL.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  BUILDINGS
007100     LABEL RECORD STANDARD
007200     VALUE OF FILE-ID 'bldg.dat'
007300     RECORD CONTAINS 58 CHARACTERS.
007400 01  REG-BUILDING.
007500     05  BD-CODE                 PIC X(08).
007600     05  BD-NAME                 PIC X(30).
007700     05  BD-LAT                  PIC S9(03)V9(06).
007800     05  BD-LON                  PIC S9(03)V9(06).
007900     05  FILLER                  PIC X(02).
008000 FD  MEETINGS-IN
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID 'meet.dat'
008300     RECORD CONTAINS 154 CHARACTERS.
008400 01  REG-MEETING.
008500     05  MI-MEETING-ID           PIC X(30).
008600     05  MI-COURSE-ID            PIC X(14).
008700     05  MI-TITLE                PIC X(30).
008800     05  MI-DEPT                 PIC X(30).
008900     05  MI-DAYS                 PIC X(10).
009000     05  MI-START-MIN            PIC 9(04).
009100     05  MI-END-MIN              PIC 9(04).
009200     05  MI-BUILDING-CODE        PIC X(08).
009300     05  MI-ROOM                 PIC X(08).
009400     05  MI-TERM                 PIC X(12).
009500     05  FILLER                  PIC X(04).
009600 FD  REPORT-OUT
009700     LABEL RECORD STANDARD
009800     VALUE OF FILE-ID 'rank.rpt'
009900     RECORD CONTAINS 132 CHARACTERS.
010000 01  REG-REPORT                  PIC X(132).
010100 WORKING-STORAGE SECTION.
010200 01  STATUS-BLD                  PIC X(02) VALUE SPACES.
010300     88  STATUS-BLD-OK                    VALUE '00'.
010400 01  STATUS-MTG                  PIC X(02) VALUE SPACES.
010500     88  STATUS-MTG-OK                    VALUE '00'.
010600 01  STATUS-REL                  PIC X(02) VALUE SPACES.
010700     88  STATUS-REL-OK                    VALUE '00'.
010800*    CONSTANTES DE CONFIGURACAO DO MOTOR DE RANKING - CR-0288
010900 01  WS-CONFIG.                                                   CR-0128 
011000     05  WS-TIME-WINDOW          PIC 9(03) COMP VALUE 60.
011100     05  WS-MAX-DISTANCE         PIC 9(05)V9(01) COMP-3
011200                                      VALUE 1200.0.
011300     05  WS-W-TIME               PIC 9V9(02) COMP-3 VALUE 0.60.
011400     05  WS-W-DIST               PIC 9V9(02) COMP-3 VALUE 0.40.
011500     05  WS-TOP-K                PIC 9(02) COMP VALUE 10.
011600     05  FILLER                  PIC X(01) VALUE SPACE.
011700*    TABELA DE PREDIOS EM MEMORIA - REGRA FILE LOADERS
011800 77  WS-BLD-COUNT                PIC 9(03) COMP VALUE ZERO.
011900 01  WS-BUILDING-TABLE.
012000     05  WS-BLD-ENTRY OCCURS 300 TIMES INDEXED BY WS-BLD-IX.
012100         10  BT-CODE             PIC X(08).
012200         10  BT-NAME             PIC X(30).
012300         10  BT-LAT              PIC S9(03)V9(06).
012400         10  BT-LON              PIC S9(03)V9(06).
012500*    TABELA DE REUNIOES EM MEMORIA - ORDEM DE CHEGADA
012600 77  WS-MTG-COUNT                PIC 9(03) COMP VALUE ZERO.
012700 01  WS-MEETING-TABLE.
012800     05  WS-MTG-ENTRY OCCURS 500 TIMES INDEXED BY WS-MTG-IX.
012900         10  MT-MEETING-ID       PIC X(30).
013000         10  MT-COURSE-ID        PIC X(14).
013100         10  MT-TITLE            PIC X(30).
013200         10  MT-DEPT             PIC X(30).
013300         10  MT-DAYS             PIC X(10).
013400         10  MT-START-MIN        PIC 9(04).
013500         10  MT-END-MIN          PIC 9(04).
013600         10  MT-BUILDING-CODE    PIC X(08).
013700         10  MT-ROOM             PIC X(08).
013800         10  MT-TERM             PIC X(12).
013900*    TABELA DE CANDIDATOS (REUNIOES QUE PASSARAM NO FILTRO)
014000 77  WS-CAND-COUNT               PIC 9(03) COMP VALUE ZERO.
014100 01  WS-CAND-TABLE.
014200     05  WS-CAND-ENTRY OCCURS 500 TIMES.
014300         10  CD-MEETING-ID       PIC X(30).
014400         10  CD-COURSE-ID        PIC X(14).
014500         10  CD-TITLE            PIC X(30).
014600         10  CD-DAYS             PIC X(10).
014700         10  CD-START-MIN        PIC 9(04).
014800         10  CD-END-MIN          PIC 9(04).
014900         10  CD-BUILDING-CODE    PIC X(08).
015000         10  CD-BUILDING-NAME    PIC X(30).
015100         10  CD-ROOM             PIC X(08).
015200         10  CD-SCORE            PIC 9V9(03).
015300         10  CD-MIN-UNTIL        PIC S9(04).
015400         10  CD-DISTANCE-M       PIC 9(05)V9(01).
015500         10  CD-TIME-SCORE       PIC 9V9(03).
015600         10  CD-DIST-SCORE       PIC 9V9(03).
015700*    ORDEM DE APRESENTACAO APOS A ORDENACAO - CR-0177
015800 01  WS-RANK-ORDER.
015900     05  WS-RANK-SLOT OCCURS 500 TIMES PIC 9(03) COMP.
016000 01  WS-USADO-TABLE.
016100     05  WS-USADO OCCURS 500 TIMES PIC X(01).
016200*    OS DOIS CENARIOS FIXOS DO DEMO DRIVER - MONTADOS POR
016300*    FILLER/REDEFINES PARA NAO DEPENDER DE ARQUIVO DE ENTRADA
016400 01  WS-SCENARIO-INIT.
016500     05  FILLER                  PIC X(30)
016600                             VALUE 'INCLUDING ONGOING CLASSES    '.
016700     05  FILLER                  PIC S9(03)V9(06) VALUE 33.643000.
016800     05  FILLER                  PIC S9(03)V9(06) VALUE -117.841900.
016900     05  FILLER                  PIC X(02) VALUE 'W '.
017000     05  FILLER                  PIC 9(04) COMP VALUE 790.
017100     05  FILLER                  PIC X(01) VALUE 'S'.
017200     05  FILLER                  PIC X(30)
017300                             VALUE 'EXCLUDING ONGOING CLASSES    '.
017400     05  FILLER                  PIC S9(03)V9(06) VALUE 33.641000.
017500     05  FILLER                  PIC S9(03)V9(06) VALUE -117.829000.
017600     05  FILLER                  PIC X(02) VALUE 'M '.
017700     05  FILLER                  PIC 9(04) COMP VALUE 540.
017800     05  FILLER                  PIC X(01) VALUE 'N'.
017900 01  WS-SCENARIO-TABLE REDEFINES WS-SCENARIO-INIT.
018000     05  WS-SC-ENTRY OCCURS 2 TIMES.
018100         10  SC-TITLE            PIC X(30).
018200         10  SC-USER-LAT         PIC S9(03)V9(06).
018300         10  SC-USER-LON         PIC S9(03)V9(06).
018400         10  SC-DAY              PIC X(02).
018500         10  SC-NOW              PIC 9(04) COMP.
018600         10  SC-INCLUDE-ONGOING  PIC X(01).
018700 01  WS-CEN-IDX                  PIC 9(01) COMP VALUE ZERO.
018800*    CENARIO CORRENTE (COPIA DE TRABALHO DA ENTRADA CORRENTE)
018900 01  WS-CUR-TITLE                PIC X(30) VALUE SPACES.
019000 01  WS-CUR-LAT                  PIC S9(03)V9(06) VALUE ZERO.
019100 01  WS-CUR-LON                  PIC S9(03)V9(06) VALUE ZERO.
019200 01  WS-CUR-DAY                  PIC X(02) VALUE SPACES.
019300 01  WS-CUR-NOW                  PIC 9(04) COMP VALUE ZERO.
019400 01  WS-CUR-ONGOING              PIC X(01) VALUE SPACE.
019500     88  WS-CUR-ONGOING-YES               VALUE 'S'.
019600*    AREA DE TRABALHO DO TESTE DE OCORRENCIA DE DIA - REGRA
019700*    DAY OCCURRENCE
019800 01  WS-DAYS-SCAN                PIC X(10) VALUE SPACES.
019900 01  WS-DAYS-SCAN-R REDEFINES WS-DAYS-SCAN.
020000     05  WS-DAYS-SCAN-T OCCURS 10 TIMES PIC X(01).
020100 01  WS-DAY-SCAN-IDX             PIC 9(02) COMP VALUE ZERO.
020200 01  WS-DAY-FOUND                PIC X(01) VALUE 'N'.
020300     88  WS-DAY-FOUND-YES                 VALUE 'S'.
020400*    AREA DE TRABALHO DO FILTRO DE CANDIDATOS
020500 01  WS-MTG-SCAN-IDX             PIC 9(03) COMP VALUE ZERO.
020600 01  WS-MIN-UNTIL                PIC S9(04) VALUE ZERO.
020700 01  WS-BLD-SCAN-IDX             PIC 9(03) COMP VALUE ZERO.
020800 01  WS-BLD-FOUND-IDX            PIC 9(03) COMP VALUE ZERO.
020900*    AREA DE TRABALHO DO CALCULO DE DISTANCIA (HAVERSINE) -
021000*    CR-0140 - APROXIMACAO POR SERIE DE TAYLOR, SEM FUNCAO
021100*    INTRINSECA E SEM CAMPO COMP-1/COMP-2 (PONTO FLUTUANTE
021200*    E VEDADO NESTA INSTALACAO)
021300 01  WS-DEG-RAD                  PIC S9V9(09) COMP-3
021400                                      VALUE 0.017453293.
021500 01  WS-PHI1                     PIC S9(01)V9(09) COMP-3.
021600 01  WS-PHI2                     PIC S9(01)V9(09) COMP-3.
021700 01  WS-LAM1                     PIC S9(01)V9(09) COMP-3.
021800 01  WS-LAM2                     PIC S9(01)V9(09) COMP-3.
021900 01  WS-DPHI                     PIC S9(01)V9(09) COMP-3.
022000 01  WS-DLAM                     PIC S9(01)V9(09) COMP-3.
022100 01  WS-HALF-DPHI                PIC S9(01)V9(09) COMP-3.
022200 01  WS-HALF-DLAM                PIC S9(01)V9(09) COMP-3.
022300 01  WS-TAYLOR-X                 PIC S9(01)V9(09) COMP-3.
022400 01  WS-TAYLOR-X2                PIC S9(01)V9(09) COMP-3.
022500 01  WS-TAYLOR-X3                PIC S9(01)V9(09) COMP-3.
022600 01  WS-TAYLOR-X4                PIC S9(01)V9(09) COMP-3.
022700 01  WS-TAYLOR-X6                PIC S9(01)V9(09) COMP-3.
022800 01  WS-TAYLOR-X8                PIC S9(01)V9(09) COMP-3.
022900 01  WS-TAYLOR-RESULT            PIC S9(01)V9(09) COMP-3.
023000 01  WS-SIN-DPHI                 PIC S9(01)V9(09) COMP-3.
023100 01  WS-SIN-DLAM                 PIC S9(01)V9(09) COMP-3.
023200 01  WS-COS-PHI1                 PIC S9(01)V9(09) COMP-3.
023300 01  WS-COS-PHI2                 PIC S9(01)V9(09) COMP-3.
023400 01  WS-HAVERS-A                 PIC S9(01)V9(09) COMP-3.
023500 01  WS-R-SQ-X4                  PIC 9(15) COMP-3
023600                                      VALUE 162358564000000.
023700 01  WS-DIST-SQ                  PIC 9(09)V9(06) COMP-3.
023800 01  WS-SQRT-GUESS               PIC 9(07)V9(06) COMP-3.
023900 01  WS-SQRT-NEXT                PIC 9(07)V9(06) COMP-3.
024000 01  WS-SQRT-DIVISOR             PIC 9(07)V9(06) COMP-3.
024100 01  WS-SQRT-ITER                PIC 9(02) COMP VALUE ZERO.
024200 01  WS-DISTANCE-CALC            PIC 9(07)V9(06) COMP-3.
024300*    AREA DE TRABALHO DA PONTUACAO - REGRA SCORING
024400 01  WS-CAND-IDX                 PIC 9(03) COMP VALUE ZERO.
024500 01  WS-TIME-SCORE-W             PIC S9V9(03) VALUE ZERO.
024600 01  WS-DIST-SCORE-W             PIC S9V9(03) VALUE ZERO.
024700*    AREA DE TRABALHO DA ORDENACAO POR SELECAO - CR-0177
024800 01  WS-INIT-IDX                 PIC 9(03) COMP VALUE ZERO.
024900 01  WS-RANK-IDX                 PIC 9(03) COMP VALUE ZERO.
025000 01  WS-SCAN-IDX                 PIC 9(03) COMP VALUE ZERO.
025100 01  WS-BEST-IDX                 PIC 9(03) COMP VALUE ZERO.
025200 01  WS-BEST-SCORE               PIC S9V9(03) VALUE ZERO.
025300*    AREA DE TRABALHO DA FORMATACAO DE HORA (FMT-TIME) - USADA
025400*    (DUPLICADA) NO CABECALHO, NO DETALHE E NA EXPLICACAO
025500 01  WS-FMT-MIN                  PIC 9(04) COMP VALUE ZERO.
025600 01  WS-FMT-HR                   PIC 9(02) COMP VALUE ZERO.
025700 01  WS-FMT-MM                   PIC 9(02) VALUE ZERO.
025800 01  WS-FMT-HR12                 PIC 9(02) VALUE ZERO.
025900 01  WS-FMT-AMPM                 PIC X(02) VALUE SPACES.
026000 01  WS-FMT-HR-ED                PIC Z9.
026100 01  WS-FMT-HR-ED-X REDEFINES WS-FMT-HR-ED PIC X(02).
026200 01  WS-FMT-OUT                  PIC X(07) VALUE SPACES.
026300 01  WS-FMT-START-OUT            PIC X(07) VALUE SPACES.
026400 01  WS-FMT-END-OUT              PIC X(07) VALUE SPACES.
026500 01  WS-FMT-NOW-OUT              PIC X(07) VALUE SPACES.
026600*    AREA DE TRABALHO DA IMPRESSAO DO DETALHE E DA EXPLICACAO
026700 01  WS-PRINT-IDX                PIC 9(03) COMP VALUE ZERO.
026800 01  WS-PRINT-LIMIT              PIC 9(03) COMP VALUE ZERO.
026900 01  WS-RANK-DISP                PIC Z9 VALUE ZERO.
027000 01  WS-TIME-RANGE-OUT           PIC X(13) VALUE SPACES.
027100 01  WS-LOC-OUT                  PIC X(10) VALUE SPACES.
027200 01  WS-MIN-UNTIL-ED             PIC ---9.
027300 01  WS-DIST-ED                  PIC ZZZZ9.
027400 01  WS-SCORE-ED                 PIC 9.999.
027500 01  WS-TSCORE-ED                PIC 9.999.
027600 01  WS-DSCORE-ED                PIC 9.999.
027700*    LINHAS DE RELATORIO - MESMO ESTILO CABEn/DETAILn DO
027800*    RELNOT2-COB, TODAS DO TAMANHO DO REGISTRO DE SAIDA
027900 01  REL-SEPARADOR-IGUAL.
028000     05  FILLER                  PIC X(60)
028100         VALUE ALL '='.
028200     05  FILLER                  PIC X(72) VALUE SPACES.
028300 01  REL-SEPARADOR-TRACO.
028400     05  FILLER                  PIC X(60)
028500         VALUE ALL '-'.
028600     05  FILLER                  PIC X(72) VALUE SPACES.
028700 01  REL-CENARIO-LINHA.
028800     05  FILLER                  PIC X(10) VALUE 'SCENARIO: '.
028900     05  REL-CEN-TITULO          PIC X(30).
029000     05  FILLER                  PIC X(92) VALUE SPACES.
029100 01  REL-PROMPT-LOC.
029200     05  FILLER                  PIC X(15)
029300         VALUE 'USER LOCATION: '.
029400     05  REL-PL-LAT              PIC -(3)9.999999.
029500     05  FILLER                  PIC X(02) VALUE ', '.
029600     05  REL-PL-LON              PIC -(3)9.999999.
029700     05  FILLER                  PIC X(93) VALUE SPACES.
029800 01  REL-PROMPT-DAY.
029900     05  FILLER                  PIC X(06) VALUE 'DAY:  '.
030000     05  REL-PD-DAY              PIC X(02).
030100     05  FILLER                  PIC X(124) VALUE SPACES.
030200 01  REL-PROMPT-NOW.
030300     05  FILLER                  PIC X(14) VALUE 'CURRENT_TIME: '.
030400     05  REL-PN-NOW              PIC X(07).
030500     05  FILLER                  PIC X(111) VALUE SPACES.
030600 01  REL-PROMPT-INC.
030700     05  FILLER                  PIC X(17)
030800         VALUE 'INCLUDE_ONGOING: '.
030900     05  REL-PI-INC              PIC X(05).
031000     05  FILLER                  PIC X(110) VALUE SPACES.
031100 01  REL-PROMPT-WIN.
031200     05  FILLER                  PIC X(13) VALUE 'TIME_WINDOW: '.
031300     05  REL-PW-WIN              PIC ZZ9.
031400     05  FILLER                  PIC X(116) VALUE SPACES.
031500 01  REL-PROMPT-DIST.
031600     05  FILLER                  PIC X(13) VALUE 'MAX_DISTANCE:'.
031700     05  REL-PX-DIST             PIC ZZZZ9.9.
031800     05  FILLER                  PIC X(112) VALUE SPACES.
031900 01  REL-CABECALHO-COL.
032000     05  FILLER                  PIC X(04) VALUE 'RANK'.
032100     05  FILLER                  PIC X(01) VALUE SPACE.
032200     05  FILLER                  PIC X(14) VALUE 'COURSE'.
032300     05  FILLER                  PIC X(06) VALUE 'TYPE'.
032400     05  FILLER                  PIC X(06) VALUE 'DAYS'.
032500     05  FILLER                  PIC X(13) VALUE 'TIME'.
032600     05  FILLER                  PIC X(10) VALUE 'LOC'.
032700     05  FILLER                  PIC X(09) VALUE 'MIN UNTIL'.
032800     05  FILLER                  PIC X(01) VALUE SPACE.
032900     05  FILLER                  PIC X(09) VALUE 'DIST(M)'.
033000     05  FILLER                  PIC X(01) VALUE SPACE.
033100     05  FILLER                  PIC X(07) VALUE 'SCORE'.
033200     05  FILLER                  PIC X(01) VALUE SPACE.
033300     05  FILLER                  PIC X(05) VALUE 'T'.
033400     05  FILLER                  PIC X(01) VALUE SPACE.
033500     05  FILLER                  PIC X(05) VALUE 'D'.
033600     05  FILLER                  PIC X(39) VALUE SPACES.
033700 01  REL-DETALHE-COL.
033800     05  REL-DT-RANK             PIC ZZZ9.
033900     05  FILLER                  PIC X(01) VALUE SPACE.
034000     05  REL-DT-COURSE           PIC X(14).
034100     05  FILLER                  PIC X(06) VALUE SPACES.
034200     05  REL-DT-DAYS             PIC X(06).
034300     05  REL-DT-TIME             PIC X(13).
034400     05  REL-DT-LOC              PIC X(10).
034500     05  REL-DT-MINUNTIL         PIC ----9.
034600     05  FILLER                  PIC X(05) VALUE SPACES.
034700     05  REL-DT-DIST             PIC ZZZZ9.
034800     05  FILLER                  PIC X(05) VALUE SPACES.
034900     05  REL-DT-SCORE            PIC 9.999.
035000     05  FILLER                  PIC X(03) VALUE SPACES.
035100     05  REL-DT-TSCORE           PIC 9.999.
035200     05  FILLER                  PIC X(01) VALUE SPACE.
035300     05  REL-DT-DSCORE           PIC 9.999.
035400     05  FILLER                  PIC X(39) VALUE SPACES.
035500 01  REL-LINHA-GENERICA          PIC X(132) VALUE SPACES.
035600 PROCEDURE DIVISION.
035700 0000-INICIO.
035800     OPEN INPUT BUILDINGS
035900     IF NOT STATUS-BLD-OK
036000        DISPLAY 'RANKMTG - BLDG.DAT INEXISTENTE - ABORTADO'
036100        STOP RUN.
036200     OPEN INPUT MEETINGS-IN
036300     IF NOT STATUS-MTG-OK
036400        DISPLAY 'RANKMTG - MEET.DAT INEXISTENTE - ABORTADO'
036500        CLOSE BUILDINGS
036600        STOP RUN.
036700     OPEN OUTPUT REPORT-OUT
036800     IF NOT STATUS-REL-OK
036900        DISPLAY 'RANKMTG - FALHA AO ABRIR RANK.RPT'
037000        CLOSE BUILDINGS
037100        CLOSE MEETINGS-IN
037200        STOP RUN.
037300     GO TO 0100-CARREGA-PREDIOS.
037400*    CARGA DA TABELA DE PREDIOS - REGRA FILE LOADERS PASSO 1 -
037500*    LINHAS COM CODIGO EM BRANCO SAO IGNORADAS - CR-0128
037600 0100-CARREGA-PREDIOS.
037700     READ BUILDINGS
037800         AT END GO TO 0200-CARREGA-REUNIOES.
037900     IF BD-CODE = SPACES
038000        GO TO 0100-CARREGA-PREDIOS.
038100     ADD 1 TO WS-BLD-COUNT
038200     MOVE BD-CODE TO BT-CODE (WS-BLD-COUNT)
038300     MOVE BD-NAME TO BT-NAME (WS-BLD-COUNT)
038400     MOVE BD-LAT  TO BT-LAT  (WS-BLD-COUNT)
038500     MOVE BD-LON  TO BT-LON  (WS-BLD-COUNT)
038600     GO TO 0100-CARREGA-PREDIOS.
038700*    CARGA DA TABELA DE REUNIOES - REGRA FILE LOADERS PASSO 2 -
038800*    MANTIDA NA ORDEM DE CHEGADA DO ARQUIVO
038900 0200-CARREGA-REUNIOES.
039000     READ MEETINGS-IN
039100         AT END GO TO 0300-CENARIOS.
039200     ADD 1 TO WS-MTG-COUNT
039300     MOVE MI-MEETING-ID    TO MT-MEETING-ID    (WS-MTG-COUNT)
039400     MOVE MI-COURSE-ID     TO MT-COURSE-ID     (WS-MTG-COUNT)
039500     MOVE MI-TITLE         TO MT-TITLE         (WS-MTG-COUNT)
039600     MOVE MI-DEPT          TO MT-DEPT          (WS-MTG-COUNT)
039700     MOVE MI-DAYS          TO MT-DAYS          (WS-MTG-COUNT)
039800     MOVE MI-START-MIN     TO MT-START-MIN     (WS-MTG-COUNT)
039900     MOVE MI-END-MIN       TO MT-END-MIN       (WS-MTG-COUNT)
040000     MOVE MI-BUILDING-CODE TO MT-BUILDING-CODE (WS-MTG-COUNT)
040100     MOVE MI-ROOM          TO MT-ROOM          (WS-MTG-COUNT)
040200     MOVE MI-TERM          TO MT-TERM          (WS-MTG-COUNT)
040300     GO TO 0200-CARREGA-REUNIOES.
040400*    LACO DOS DOIS CENARIOS FIXOS DO DEMO DRIVER
040500 0300-CENARIOS.
040600     MOVE 1 TO WS-CEN-IDX.
040700 0305-CENARIO-LOOP.
040800     IF WS-CEN-IDX > 2
040900        GO TO 0900-ENCERRA.
041000     MOVE SC-TITLE           (WS-CEN-IDX) TO WS-CUR-TITLE
041100     MOVE SC-USER-LAT        (WS-CEN-IDX) TO WS-CUR-LAT
041200     MOVE SC-USER-LON        (WS-CEN-IDX) TO WS-CUR-LON
041300     MOVE SC-DAY             (WS-CEN-IDX) TO WS-CUR-DAY
041400     MOVE SC-NOW             (WS-CEN-IDX) TO WS-CUR-NOW
041500     MOVE SC-INCLUDE-ONGOING (WS-CEN-IDX) TO WS-CUR-ONGOING
041600     MOVE ZERO TO WS-CAND-COUNT
041700     MOVE 1    TO WS-MTG-SCAN-IDX
041800     GO TO 0310-FILTRA-CANDIDATOS.
041900*    FILTRO DE CANDIDATOS - REGRA CANDIDATE FILTER
042000 0310-FILTRA-CANDIDATOS.
042100     IF WS-MTG-SCAN-IDX > WS-MTG-COUNT
042200        GO TO 0400-PONTUA-CANDIDATOS.
042300     GO TO 0311-TESTA-DIA.
042400*    TESTE DE OCORRENCIA DE DIA - REGRA DAY OCCURRENCE - O TOKEN
042500*    DO CENARIO (1 OU 2 CARACTERES) E PROCURADO COMO SUBSTRING
042600*    DE MT-DAYS
042700 0311-TESTA-DIA.
042800     MOVE MT-DAYS (WS-MTG-SCAN-IDX) TO WS-DAYS-SCAN
042900     MOVE 1   TO WS-DAY-SCAN-IDX
043000     MOVE 'N' TO WS-DAY-FOUND
043100     IF WS-CUR-DAY (2:1) = SPACE
043200        GO TO 0312-SCAN-1CHAR.
043300     GO TO 0313-SCAN-2CHAR.
043400 0312-SCAN-1CHAR.
043500     IF WS-DAY-SCAN-IDX > 10
043600        GO TO 0314-TESTA-ACHOU-DIA.
043700     IF WS-DAYS-SCAN-T (WS-DAY-SCAN-IDX) = WS-CUR-DAY (1:1)
043800        SET WS-DAY-FOUND-YES TO TRUE
043900        GO TO 0314-TESTA-ACHOU-DIA.
044000     ADD 1 TO WS-DAY-SCAN-IDX
044100     GO TO 0312-SCAN-1CHAR.
044200 0313-SCAN-2CHAR.
044300     IF WS-DAY-SCAN-IDX > 9
044400        GO TO 0314-TESTA-ACHOU-DIA.
044500     IF WS-DAYS-SCAN-T (WS-DAY-SCAN-IDX) = WS-CUR-DAY (1:1)
044600        AND WS-DAYS-SCAN-T (WS-DAY-SCAN-IDX + 1) = WS-CUR-DAY (2:1)
044700        SET WS-DAY-FOUND-YES TO TRUE
044800        GO TO 0314-TESTA-ACHOU-DIA.
044900     ADD 1 TO WS-DAY-SCAN-IDX
045000     GO TO 0313-SCAN-2CHAR.
045100 0314-TESTA-ACHOU-DIA.
045200     IF NOT WS-DAY-FOUND-YES
045300        GO TO 0390-PROXIMA-REUNIAO.
045400     GO TO 0315-TESTA-JANELA.
045500*    TESTE DA JANELA DE TEMPO - REGRA CANDIDATE FILTER - LEVA
045600*    EM CONTA A AULA EM ANDAMENTO QUANDO INCLUDE-ONGOING = 'S'
045700 0315-TESTA-JANELA.
045800     COMPUTE WS-MIN-UNTIL =
045900             MT-START-MIN (WS-MTG-SCAN-IDX) - WS-CUR-NOW
046000     IF WS-CUR-ONGOING-YES
046100        AND WS-CUR-NOW >= MT-START-MIN (WS-MTG-SCAN-IDX)
046200        AND WS-CUR-NOW <  MT-END-MIN   (WS-MTG-SCAN-IDX)
046300        GO TO 0317-TESTA-JANELA-SUP.
046400     IF WS-MIN-UNTIL < 0
046500        GO TO 0390-PROXIMA-REUNIAO.
046600     GO TO 0317-TESTA-JANELA-SUP.
046700 0317-TESTA-JANELA-SUP.
046800     IF WS-MIN-UNTIL > WS-TIME-WINDOW
046900        GO TO 0390-PROXIMA-REUNIAO.
047000     GO TO 0318-TESTA-PREDIO.
047100*    LOCALIZACAO DO PREDIO NA TABELA CARREGADA EM 0100 - CODIGO
047200*    DESCONHECIDO REJEITA O CANDIDATO
047300 0318-TESTA-PREDIO.
047400     MOVE 1 TO WS-BLD-SCAN-IDX
047500     MOVE 0 TO WS-BLD-FOUND-IDX.
047600 0318A-SCAN-PREDIO.
047700     IF WS-BLD-SCAN-IDX > WS-BLD-COUNT
047800        GO TO 0318B-TESTA-ACHOU-PREDIO.
047900     IF BT-CODE (WS-BLD-SCAN-IDX) =
048000        MT-BUILDING-CODE (WS-MTG-SCAN-IDX)
048100        MOVE WS-BLD-SCAN-IDX TO WS-BLD-FOUND-IDX
048200        GO TO 0318B-TESTA-ACHOU-PREDIO.
048300     ADD 1 TO WS-BLD-SCAN-IDX
048400     GO TO 0318A-SCAN-PREDIO.
048500 0318B-TESTA-ACHOU-PREDIO.
048600     IF WS-BLD-FOUND-IDX = 0
048700        GO TO 0390-PROXIMA-REUNIAO.
048800     GO TO 0319-CALCULA-DISTANCIA.
048900*    CALCULO DA DISTANCIA (HAVERSINE) - REGRA HAVERSINE
049000*    DISTANCE - CR-0140. PARA A ESCALA DE UM CAMPUS, O ANGULO
049100*    CENTRAL C = 2*ATAN2(RAIZ(A),RAIZ(1-A)) SE REDUZ COM ERRO
049200*    DESPREZIVEL A C = 2*RAIZ(A), O QUE EVITA IMPLEMENTAR
049300*    ATAN2/ASSENO NA MARRA - RESTA SO UMA RAIZ QUADRADA
049400 0319-CALCULA-DISTANCIA.
049500     COMPUTE WS-PHI1 = WS-CUR-LAT * WS-DEG-RAD
049600     COMPUTE WS-PHI2 = BT-LAT (WS-BLD-FOUND-IDX) * WS-DEG-RAD
049700     COMPUTE WS-LAM1 = WS-CUR-LON * WS-DEG-RAD
049800     COMPUTE WS-LAM2 = BT-LON (WS-BLD-FOUND-IDX) * WS-DEG-RAD
049900     COMPUTE WS-DPHI = WS-PHI2 - WS-PHI1
050000     COMPUTE WS-DLAM = WS-LAM2 - WS-LAM1
050100     COMPUTE WS-HALF-DPHI = WS-DPHI / 2
050200     COMPUTE WS-HALF-DLAM = WS-DLAM / 2
050300     GO TO 0319A-SENO-DPHI.
050400*    SENO(HALF-DPHI) POR TAYLOR - ARGUMENTO PEQUENO, 2 TERMOS
050500*    BASTAM (X - X**3/6)
050600 0319A-SENO-DPHI.
050700     MOVE WS-HALF-DPHI TO WS-TAYLOR-X
050800     COMPUTE WS-TAYLOR-X3 = WS-TAYLOR-X * WS-TAYLOR-X * WS-TAYLOR-X
050900     COMPUTE WS-TAYLOR-RESULT =
051000             WS-TAYLOR-X - (WS-TAYLOR-X3 / 6)
051100     MOVE WS-TAYLOR-RESULT TO WS-SIN-DPHI
051200     GO TO 0319B-SENO-DLAM.
051300 0319B-SENO-DLAM.
051400     MOVE WS-HALF-DLAM TO WS-TAYLOR-X
051500     COMPUTE WS-TAYLOR-X3 = WS-TAYLOR-X * WS-TAYLOR-X * WS-TAYLOR-X
051600     COMPUTE WS-TAYLOR-RESULT =
051700             WS-TAYLOR-X - (WS-TAYLOR-X3 / 6)
051800     MOVE WS-TAYLOR-RESULT TO WS-SIN-DLAM
051900     GO TO 0319C-COS-PHI1.
052000*    COSSENO(PHI) POR TAYLOR - ARGUMENTO ATE CERCA DE 1.6 RAD,
052100*    5 TERMOS (1 - X**2/2 + X**4/24 - X**6/720 + X**8/40320)
052200 0319C-COS-PHI1.
052300     MOVE WS-PHI1 TO WS-TAYLOR-X
052400     COMPUTE WS-TAYLOR-X2 = WS-TAYLOR-X * WS-TAYLOR-X
052500     COMPUTE WS-TAYLOR-X4 = WS-TAYLOR-X2 * WS-TAYLOR-X2
052600     COMPUTE WS-TAYLOR-X6 = WS-TAYLOR-X4 * WS-TAYLOR-X2
052700     COMPUTE WS-TAYLOR-X8 = WS-TAYLOR-X4 * WS-TAYLOR-X4
052800     COMPUTE WS-TAYLOR-RESULT =
052900             1 - (WS-TAYLOR-X2 / 2) + (WS-TAYLOR-X4 / 24)
053000               - (WS-TAYLOR-X6 / 720) + (WS-TAYLOR-X8 / 40320)
053100     MOVE WS-TAYLOR-RESULT TO WS-COS-PHI1
053200     GO TO 0319D-COS-PHI2.
053300 0319D-COS-PHI2.
053400     MOVE WS-PHI2 TO WS-TAYLOR-X
053500     COMPUTE WS-TAYLOR-X2 = WS-TAYLOR-X * WS-TAYLOR-X
053600     COMPUTE WS-TAYLOR-X4 = WS-TAYLOR-X2 * WS-TAYLOR-X2
053700     COMPUTE WS-TAYLOR-X6 = WS-TAYLOR-X4 * WS-TAYLOR-X2
053800     COMPUTE WS-TAYLOR-X8 = WS-TAYLOR-X4 * WS-TAYLOR-X4
053900     COMPUTE WS-TAYLOR-RESULT =
054000             1 - (WS-TAYLOR-X2 / 2) + (WS-TAYLOR-X4 / 24)
054100               - (WS-TAYLOR-X6 / 720) + (WS-TAYLOR-X8 / 40320)
054200     MOVE WS-TAYLOR-RESULT TO WS-COS-PHI2
054300     GO TO 0319E-MONTA-A.
054400*    A = SEN**2(HALF-DPHI) + COS(PHI1)*COS(PHI2)*SEN**2(HALF-DLAM)
054500 0319E-MONTA-A.
054600     COMPUTE WS-HAVERS-A =
054700             (WS-SIN-DPHI * WS-SIN-DPHI) +
054800             (WS-COS-PHI1 * WS-COS-PHI2 * WS-SIN-DLAM * WS-SIN-DLAM)
054900     COMPUTE WS-DIST-SQ = WS-R-SQ-X4 * WS-HAVERS-A
055000     GO TO 0319F-CHUTE-RAIZ.
055100*    RAIZ QUADRADA DE WS-DIST-SQ POR NEWTON-RAPHSON - CR-0140,
055200*    REVISADO EM CR-0140/02.06.92 - O CHUTE INICIAL DE 1000
055300*    METROS SERVE PARA QUALQUER DISTANCIA DE CAMPUS
055400 0319F-CHUTE-RAIZ.                                                CR-0140 
055500     MOVE 1000.000000 TO WS-SQRT-GUESS
055600     MOVE 1           TO WS-SQRT-ITER
055700     IF WS-DIST-SQ = ZERO
055800        MOVE ZERO TO WS-DISTANCE-CALC
055900        GO TO 0319H-TESTA-DISTANCIA.
056000     GO TO 0319G-NEWTON-RAPHSON.
056100 0319G-NEWTON-RAPHSON.
056200     IF WS-SQRT-ITER > 20
056300        MOVE WS-SQRT-GUESS TO WS-DISTANCE-CALC
056400        GO TO 0319H-TESTA-DISTANCIA.
056500     COMPUTE WS-SQRT-DIVISOR = WS-DIST-SQ / WS-SQRT-GUESS
056600     COMPUTE WS-SQRT-NEXT =
056700             (WS-SQRT-GUESS + WS-SQRT-DIVISOR) / 2
056800     MOVE WS-SQRT-NEXT TO WS-SQRT-GUESS
056900     ADD 1 TO WS-SQRT-ITER
057000     GO TO 0319G-NEWTON-RAPHSON.
057100 0319H-TESTA-DISTANCIA.
057200     COMPUTE CD-DISTANCE-M (WS-CAND-COUNT + 1) ROUNDED =
057300             WS-DISTANCE-CALC
057400     IF CD-DISTANCE-M (WS-CAND-COUNT + 1) > WS-MAX-DISTANCE
057500        GO TO 0390-PROXIMA-REUNIAO.
057600     GO TO 0320-GRAVA-CANDIDATO.
057700*    O CANDIDATO PASSOU EM TODOS OS TESTES - COPIA OS CAMPOS
057800*    DA REUNIAO E OS CALCULADOS PARA A TABELA DE CANDIDATOS
057900 0320-GRAVA-CANDIDATO.
058000     ADD 1 TO WS-CAND-COUNT
058100     MOVE MT-MEETING-ID    (WS-MTG-SCAN-IDX)
058200                              TO CD-MEETING-ID    (WS-CAND-COUNT)
058300     MOVE MT-COURSE-ID     (WS-MTG-SCAN-IDX)
058400                              TO CD-COURSE-ID     (WS-CAND-COUNT)
058500     MOVE MT-TITLE         (WS-MTG-SCAN-IDX)
058600                              TO CD-TITLE         (WS-CAND-COUNT)
058700     MOVE MT-DAYS          (WS-MTG-SCAN-IDX)
058800                              TO CD-DAYS          (WS-CAND-COUNT)
058900     MOVE MT-START-MIN     (WS-MTG-SCAN-IDX)
059000                              TO CD-START-MIN     (WS-CAND-COUNT)
059100     MOVE MT-END-MIN       (WS-MTG-SCAN-IDX)
059200                              TO CD-END-MIN       (WS-CAND-COUNT)
059300     MOVE MT-BUILDING-CODE (WS-MTG-SCAN-IDX)
059400                              TO CD-BUILDING-CODE (WS-CAND-COUNT)
059500     MOVE BT-NAME (WS-BLD-FOUND-IDX)
059600                              TO CD-BUILDING-NAME (WS-CAND-COUNT)
059700     MOVE MT-ROOM          (WS-MTG-SCAN-IDX)
059800                              TO CD-ROOM          (WS-CAND-COUNT)
059900     MOVE WS-MIN-UNTIL        TO CD-MIN-UNTIL     (WS-CAND-COUNT)
060000     GO TO 0390-PROXIMA-REUNIAO.
060100 0390-PROXIMA-REUNIAO.
060200     ADD 1 TO WS-MTG-SCAN-IDX
060300     GO TO 0310-FILTRA-CANDIDATOS.
060400*    PONTUACAO DOS CANDIDATOS - REGRA SCORING
060500 0400-PONTUA-CANDIDATOS.
060600     MOVE 1 TO WS-CAND-IDX.
060700 0405-PONTUA-LOOP.
060800     IF WS-CAND-IDX > WS-CAND-COUNT
060900        GO TO 0500-ORDENA-CANDIDATOS.
061000     COMPUTE WS-TIME-SCORE-W ROUNDED =
061100             1 - (CD-MIN-UNTIL (WS-CAND-IDX) / WS-TIME-WINDOW)
061200     IF WS-TIME-SCORE-W < 0
061300        MOVE 0 TO WS-TIME-SCORE-W.
061400     IF WS-TIME-SCORE-W > 1
061500        MOVE 1 TO WS-TIME-SCORE-W.
061600     COMPUTE WS-DIST-SCORE-W ROUNDED =
061700             1 - (CD-DISTANCE-M (WS-CAND-IDX) / WS-MAX-DISTANCE)
061800     IF WS-DIST-SCORE-W < 0
061900        MOVE 0 TO WS-DIST-SCORE-W.
062000     IF WS-DIST-SCORE-W > 1
062100        MOVE 1 TO WS-DIST-SCORE-W.
062200     MOVE WS-TIME-SCORE-W TO CD-TIME-SCORE (WS-CAND-IDX)
062300     MOVE WS-DIST-SCORE-W TO CD-DIST-SCORE (WS-CAND-IDX)
062400     COMPUTE CD-SCORE (WS-CAND-IDX) ROUNDED =
062500             (WS-W-TIME * WS-TIME-SCORE-W) +
062600             (WS-W-DIST * WS-DIST-SCORE-W)
062700     ADD 1 TO WS-CAND-IDX
062800     GO TO 0405-PONTUA-LOOP.
062900*    ORDENACAO DESCENDENTE ESTAVEL POR SELECAO - CR-0177 - NAO
063000*    TROCA LINHAS DE LUGAR, SO CONSTROI A ORDEM DE APRESENTACAO,
063100*    O QUE MANTEM A ORDEM DE CHEGADA NOS EMPATES
063200 0500-ORDENA-CANDIDATOS.                                          CR-0177 
063300     MOVE 1 TO WS-INIT-IDX.
063400 0505-ZERA-USADO.
063500     IF WS-INIT-IDX > WS-CAND-COUNT
063600        GO TO 0510-RANK-INIT.
063700     MOVE 'N' TO WS-USADO (WS-INIT-IDX)
063800     ADD 1 TO WS-INIT-IDX
063900     GO TO 0505-ZERA-USADO.
064000 0510-RANK-INIT.
064100     MOVE 1 TO WS-RANK-IDX.
064200 0515-RANK-LOOP.
064300     IF WS-RANK-IDX > WS-CAND-COUNT
064400        GO TO 0600-IMPRIME-CABECALHO.
064500     MOVE 0 TO WS-BEST-IDX
064600     MOVE 0 TO WS-BEST-SCORE
064700     MOVE 1 TO WS-SCAN-IDX
064800     GO TO 0516-SCAN-CAND.
064900 0516-SCAN-CAND.
065000     IF WS-SCAN-IDX > WS-CAND-COUNT
065100        GO TO 0518-GRAVA-RANK.
065200     IF WS-USADO (WS-SCAN-IDX) = 'N'
065300        AND CD-SCORE (WS-SCAN-IDX) > WS-BEST-SCORE
065400        MOVE WS-SCAN-IDX TO WS-BEST-IDX
065500        MOVE CD-SCORE (WS-SCAN-IDX) TO WS-BEST-SCORE.
065600     ADD 1 TO WS-SCAN-IDX
065700     GO TO 0516-SCAN-CAND.
065800 0518-GRAVA-RANK.
065900     IF WS-BEST-IDX = 0
066000        MOVE WS-SCAN-IDX TO WS-BEST-IDX.
066100     MOVE WS-BEST-IDX TO WS-RANK-SLOT (WS-RANK-IDX)
066200     MOVE 'S' TO WS-USADO (WS-BEST-IDX)
066300     ADD 1 TO WS-RANK-IDX
066400     GO TO 0515-RANK-LOOP.
066500*    CABECALHO DO RELATORIO - REGRA REPORTS ITEM 1 - SEPARADOR,
066600*    TITULO DO CENARIO E BLOCO DE PROMPTS
066700 0600-IMPRIME-CABECALHO.
066800     WRITE REG-REPORT FROM REL-SEPARADOR-IGUAL
066900     MOVE WS-CUR-TITLE TO REL-CEN-TITULO
067000     WRITE REG-REPORT FROM REL-CENARIO-LINHA
067100     WRITE REG-REPORT FROM REL-SEPARADOR-TRACO
067200     MOVE WS-CUR-LAT TO REL-PL-LAT
067300     MOVE WS-CUR-LON TO REL-PL-LON
067400     WRITE REG-REPORT FROM REL-PROMPT-LOC
067500     MOVE WS-CUR-DAY TO REL-PD-DAY
067600     WRITE REG-REPORT FROM REL-PROMPT-DAY
067700     GO TO 0605-FORMATA-HORA-ATUAL.
067800*    FORMATACAO DE WS-CUR-NOW PARA H:MMAM/PM - REGRA FMT-TIME -
067900*    PRIMEIRA DAS TRES COPIAS DA MESMA LOGICA (SEM PERFORM NAO
068000*    HA COMO CHAMAR UM SO TRECHO DE VARIOS LUGARES)
068100 0605-FORMATA-HORA-ATUAL.
068200     MOVE WS-CUR-NOW TO WS-FMT-MIN
068300     COMPUTE WS-FMT-HR = WS-FMT-MIN / 60
068400     COMPUTE WS-FMT-MM = WS-FMT-MIN - (WS-FMT-HR * 60)
068500     IF WS-FMT-HR = 0
068600        MOVE 12 TO WS-FMT-HR12
068700        MOVE 'AM' TO WS-FMT-AMPM
068800     ELSE IF WS-FMT-HR = 12
068900        MOVE 12 TO WS-FMT-HR12
069000        MOVE 'PM' TO WS-FMT-AMPM
069100     ELSE IF WS-FMT-HR > 12
069200        COMPUTE WS-FMT-HR12 = WS-FMT-HR - 12
069300        MOVE 'PM' TO WS-FMT-AMPM
069400     ELSE
069500        MOVE WS-FMT-HR TO WS-FMT-HR12
069600        MOVE 'AM' TO WS-FMT-AMPM.
069700     MOVE WS-FMT-HR12 TO WS-FMT-HR-ED
069800     MOVE SPACES TO WS-FMT-OUT
069900     IF WS-FMT-HR-ED-X (1:1) = SPACE
070000        STRING WS-FMT-HR-ED-X (2:1) DELIMITED BY SIZE
070100               ':'                  DELIMITED BY SIZE
070200               WS-FMT-MM            DELIMITED BY SIZE
070300               WS-FMT-AMPM          DELIMITED BY SIZE
070400               INTO WS-FMT-OUT
070500     ELSE
070600        STRING WS-FMT-HR-ED-X (1:2) DELIMITED BY SIZE
070700               ':'                  DELIMITED BY SIZE
070800               WS-FMT-MM            DELIMITED BY SIZE
070900               WS-FMT-AMPM          DELIMITED BY SIZE
071000               INTO WS-FMT-OUT.
071100     MOVE WS-FMT-OUT TO REL-PN-NOW
071200     WRITE REG-REPORT FROM REL-PROMPT-NOW
071300     IF WS-CUR-ONGOING-YES
071400        MOVE 'TRUE'  TO REL-PI-INC
071500     ELSE
071600        MOVE 'FALSE' TO REL-PI-INC.
071700     WRITE REG-REPORT FROM REL-PROMPT-INC
071800     MOVE WS-TIME-WINDOW TO REL-PW-WIN
071900     WRITE REG-REPORT FROM REL-PROMPT-WIN
072000     MOVE WS-MAX-DISTANCE TO REL-PX-DIST
072100     WRITE REG-REPORT FROM REL-PROMPT-DIST
072200     WRITE REG-REPORT FROM REL-SEPARADOR-IGUAL
072300     GO TO 0700-IMPRIME-DETALHE.
072400*    RELATORIO DETALHE - REGRA REPORTS ITEM 2 - CABECALHO DE
072500*    COLUNA MAIS UMA LINHA POR CANDIDATO CLASSIFICADO, ATE O
072600*    TOP-K
072700 0700-IMPRIME-DETALHE.
072800     WRITE REG-REPORT FROM REL-CABECALHO-COL
072900     MOVE 1 TO WS-PRINT-IDX
073000     IF WS-CAND-COUNT < WS-TOP-K
073100        MOVE WS-CAND-COUNT TO WS-PRINT-LIMIT
073200     ELSE
073300        MOVE WS-TOP-K TO WS-PRINT-LIMIT.
073400     GO TO 0705-DETALHE-LOOP.
073500 0705-DETALHE-LOOP.
073600     IF WS-PRINT-IDX > WS-PRINT-LIMIT
073700        WRITE REG-REPORT FROM REL-SEPARADOR-IGUAL
073800        GO TO 0800-IMPRIME-EXPLICACAO.
073900     MOVE WS-RANK-SLOT (WS-PRINT-IDX) TO WS-BEST-IDX
074000     GO TO 0710-FORMATA-HORA-INICIO.
074100*    FORMATACAO DO HORARIO DE INICIO DO CANDIDATO CORRENTE -
074200*    SEGUNDA COPIA DA LOGICA DE FMT-TIME
074300 0710-FORMATA-HORA-INICIO.
074400     MOVE CD-START-MIN (WS-BEST-IDX) TO WS-FMT-MIN
074500     COMPUTE WS-FMT-HR = WS-FMT-MIN / 60
074600     COMPUTE WS-FMT-MM = WS-FMT-MIN - (WS-FMT-HR * 60)
074700     IF WS-FMT-HR = 0
074800        MOVE 12 TO WS-FMT-HR12
074900        MOVE 'AM' TO WS-FMT-AMPM
075000     ELSE IF WS-FMT-HR = 12
075100        MOVE 12 TO WS-FMT-HR12
075200        MOVE 'PM' TO WS-FMT-AMPM
075300     ELSE IF WS-FMT-HR > 12
075400        COMPUTE WS-FMT-HR12 = WS-FMT-HR - 12
075500        MOVE 'PM' TO WS-FMT-AMPM
075600     ELSE
075700        MOVE WS-FMT-HR TO WS-FMT-HR12
075800        MOVE 'AM' TO WS-FMT-AMPM.
075900     MOVE WS-FMT-HR12 TO WS-FMT-HR-ED
076000     MOVE SPACES TO WS-FMT-START-OUT
076100     IF WS-FMT-HR-ED-X (1:1) = SPACE
076200        STRING WS-FMT-HR-ED-X (2:1) DELIMITED BY SIZE
076300               ':'                  DELIMITED BY SIZE
076400               WS-FMT-MM            DELIMITED BY SIZE
076500               WS-FMT-AMPM          DELIMITED BY SIZE
076600               INTO WS-FMT-START-OUT
076700     ELSE
076800        STRING WS-FMT-HR-ED-X (1:2) DELIMITED BY SIZE
076900               ':'                  DELIMITED BY SIZE
077000               WS-FMT-MM            DELIMITED BY SIZE
077100               WS-FMT-AMPM          DELIMITED BY SIZE
077200               INTO WS-FMT-START-OUT.
077300     GO TO 0711-FORMATA-HORA-FIM.
077400*    FORMATACAO DO HORARIO DE FIM - TERCEIRA COPIA DA LOGICA
077500 0711-FORMATA-HORA-FIM.
077600     MOVE CD-END-MIN (WS-BEST-IDX) TO WS-FMT-MIN
077700     COMPUTE WS-FMT-HR = WS-FMT-MIN / 60
077800     COMPUTE WS-FMT-MM = WS-FMT-MIN - (WS-FMT-HR * 60)
077900     IF WS-FMT-HR = 0
078000        MOVE 12 TO WS-FMT-HR12
078100        MOVE 'AM' TO WS-FMT-AMPM
078200     ELSE IF WS-FMT-HR = 12
078300        MOVE 12 TO WS-FMT-HR12
078400        MOVE 'PM' TO WS-FMT-AMPM
078500     ELSE IF WS-FMT-HR > 12
078600        COMPUTE WS-FMT-HR12 = WS-FMT-HR - 12
078700        MOVE 'PM' TO WS-FMT-AMPM
078800     ELSE
078900        MOVE WS-FMT-HR TO WS-FMT-HR12
079000        MOVE 'AM' TO WS-FMT-AMPM.
079100     MOVE WS-FMT-HR12 TO WS-FMT-HR-ED
079200     MOVE SPACES TO WS-FMT-END-OUT
079300     IF WS-FMT-HR-ED-X (1:1) = SPACE
079400        STRING WS-FMT-HR-ED-X (2:1) DELIMITED BY SIZE
079500               ':'                  DELIMITED BY SIZE
079600               WS-FMT-MM            DELIMITED BY SIZE
079700               WS-FMT-AMPM          DELIMITED BY SIZE
079800               INTO WS-FMT-END-OUT
079900     ELSE
080000        STRING WS-FMT-HR-ED-X (1:2) DELIMITED BY SIZE
080100               ':'                  DELIMITED BY SIZE
080200               WS-FMT-MM            DELIMITED BY SIZE
080300               WS-FMT-AMPM          DELIMITED BY SIZE
080400               INTO WS-FMT-END-OUT.
080500     MOVE SPACES TO WS-TIME-RANGE-OUT
080600     STRING WS-FMT-START-OUT DELIMITED BY SPACE
080700            '-'              DELIMITED BY SIZE
080800            WS-FMT-END-OUT   DELIMITED BY SPACE
080900            INTO WS-TIME-RANGE-OUT
081000     GO TO 0712-MONTA-LOCAL.
081100*    MONTAGEM DE LOCAL (PREDIO + SALA) PARA A COLUNA LOC
081200 0712-MONTA-LOCAL.
081300     MOVE SPACES TO WS-LOC-OUT
081400     IF CD-ROOM (WS-BEST-IDX) = SPACES
081500        MOVE CD-BUILDING-CODE (WS-BEST-IDX) TO WS-LOC-OUT
081600     ELSE
081700        STRING CD-BUILDING-CODE (WS-BEST-IDX) DELIMITED BY SPACE
081800               ' '                             DELIMITED BY SIZE
081900               CD-ROOM (WS-BEST-IDX)           DELIMITED BY SPACE
082000               INTO WS-LOC-OUT.
082100     GO TO 0713-GRAVA-DETALHE.
082200*    GRAVACAO DA LINHA DE DETALHE
082300 0713-GRAVA-DETALHE.
082400     MOVE SPACES TO REL-DETALHE-COL
082500     MOVE WS-PRINT-IDX               TO REL-DT-RANK
082600     MOVE CD-COURSE-ID    (WS-BEST-IDX) TO REL-DT-COURSE
082700     MOVE CD-DAYS         (WS-BEST-IDX) TO REL-DT-DAYS
082800     MOVE WS-TIME-RANGE-OUT              TO REL-DT-TIME
082900     MOVE WS-LOC-OUT                     TO REL-DT-LOC
083000     MOVE CD-MIN-UNTIL    (WS-BEST-IDX) TO REL-DT-MINUNTIL
083100     MOVE CD-DISTANCE-M   (WS-BEST-IDX) TO REL-DT-DIST
083200     MOVE CD-SCORE        (WS-BEST-IDX) TO REL-DT-SCORE
083300     MOVE CD-TIME-SCORE   (WS-BEST-IDX) TO REL-DT-TSCORE
083400     MOVE CD-DIST-SCORE   (WS-BEST-IDX) TO REL-DT-DSCORE
083500     WRITE REG-REPORT FROM REL-DETALHE-COL
083600     ADD 1 TO WS-PRINT-IDX
083700     GO TO 0705-DETALHE-LOOP.
083800*    BLOCO DE EXPLICACAO - REGRA REPORTS ITEM 3 - OS TRES
083900*    PRIMEIROS COLOCADOS (OU MENOS, SE HOUVER MENOS CANDIDATOS)
084000 0800-IMPRIME-EXPLICACAO.                                         CR-0206 
084100     MOVE 1 TO WS-PRINT-IDX
084200     IF WS-CAND-COUNT < 3
084300        MOVE WS-CAND-COUNT TO WS-PRINT-LIMIT
084400     ELSE
084500        MOVE 3 TO WS-PRINT-LIMIT.
084600     GO TO 0805-EXPLICA-LOOP.
084700 0805-EXPLICA-LOOP.
084800     IF WS-PRINT-IDX > WS-PRINT-LIMIT
084900        GO TO 0890-PROXIMO-CENARIO.
085000     MOVE WS-RANK-SLOT (WS-PRINT-IDX) TO WS-BEST-IDX
085100     MOVE SPACES TO REL-LINHA-GENERICA
085200     MOVE WS-PRINT-IDX TO WS-RANK-DISP
085300     STRING WS-RANK-DISP                    DELIMITED BY SIZE
085400            '. '                             DELIMITED BY SIZE
085500            CD-COURSE-ID (WS-BEST-IDX)       DELIMITED BY SPACE
085600            ' - '                            DELIMITED BY SIZE
085700            CD-TITLE (WS-BEST-IDX)           DELIMITED BY SPACE
085800            INTO REL-LINHA-GENERICA
085900     WRITE REG-REPORT FROM REL-LINHA-GENERICA
086000     GO TO 0810-EXPLICA-QUANDO.
086100*    LINHA "WHEN:" - DIAS + FAIXA DE HORARIO JA MONTADA EM
086200*    WS-TIME-RANGE-OUT PELO DETALHE DESTE MESMO CANDIDATO
086300 0810-EXPLICA-QUANDO.
086400     MOVE SPACES TO REL-LINHA-GENERICA
086500     STRING '   WHEN: '                     DELIMITED BY SIZE
086600            CD-DAYS (WS-BEST-IDX)            DELIMITED BY SPACE
086700            ' '                              DELIMITED BY SIZE
086800            WS-TIME-RANGE-OUT                DELIMITED BY SPACE
086900            INTO REL-LINHA-GENERICA
087000     WRITE REG-REPORT FROM REL-LINHA-GENERICA
087100     GO TO 0811-EXPLICA-ONDE.
087200*    LINHA "WHERE:" - PREDIO (NOME) + SALA
087300 0811-EXPLICA-ONDE.
087400     MOVE SPACES TO REL-LINHA-GENERICA
087500     IF CD-ROOM (WS-BEST-IDX) = SPACES
087600        STRING '   WHERE: '                    DELIMITED BY SIZE
087700               CD-BUILDING-NAME (WS-BEST-IDX)   DELIMITED BY SPACE
087800               INTO REL-LINHA-GENERICA
087900     ELSE
088000        STRING '   WHERE: '                    DELIMITED BY SIZE
088100               CD-BUILDING-NAME (WS-BEST-IDX)   DELIMITED BY SPACE
088200               ' RM '                           DELIMITED BY SIZE
088300               CD-ROOM (WS-BEST-IDX)            DELIMITED BY SPACE
088400               INTO REL-LINHA-GENERICA.
088500     WRITE REG-REPORT FROM REL-LINHA-GENERICA
088600     GO TO 0812-EXPLICA-MINUTOS.
088700*    LINHA DE MINUTOS-ATE-O-INICIO E TIME-SCORE
088800 0812-EXPLICA-MINUTOS.
088900     MOVE SPACES TO REL-LINHA-GENERICA
089000     MOVE CD-MIN-UNTIL (WS-BEST-IDX) TO WS-MIN-UNTIL-ED
089100     MOVE CD-TIME-SCORE (WS-BEST-IDX) TO WS-TSCORE-ED
089200     STRING '   MIN UNTIL START: '           DELIMITED BY SIZE
089300            WS-MIN-UNTIL-ED                  DELIMITED BY SIZE
089400            '  (T-SCORE '                     DELIMITED BY SIZE
089500            WS-TSCORE-ED                      DELIMITED BY SIZE
089600            ')'                                DELIMITED BY SIZE
089700            INTO REL-LINHA-GENERICA
089800     WRITE REG-REPORT FROM REL-LINHA-GENERICA
089900     GO TO 0813-EXPLICA-DISTANCIA.
090000*    LINHA DE DISTANCIA E DIST-SCORE
090100 0813-EXPLICA-DISTANCIA.
090200     MOVE SPACES TO REL-LINHA-GENERICA
090300     MOVE CD-DISTANCE-M (WS-BEST-IDX) TO WS-DIST-ED
090400     MOVE CD-DIST-SCORE (WS-BEST-IDX) TO WS-DSCORE-ED
090500     STRING '   DISTANCE: '                  DELIMITED BY SIZE
090600            WS-DIST-ED                        DELIMITED BY SIZE
090700            'M  (D-SCORE '                     DELIMITED BY SIZE
090800            WS-DSCORE-ED                       DELIMITED BY SIZE
090900            ')'                                DELIMITED BY SIZE
091000            INTO REL-LINHA-GENERICA
091100     WRITE REG-REPORT FROM REL-LINHA-GENERICA
091200     GO TO 0814-EXPLICA-EQUACAO.
091300*    LINHA DA EQUACAO FINAL DO ESCORE, COM OS VALORES REAIS
091400 0814-EXPLICA-EQUACAO.
091500     MOVE SPACES TO REL-LINHA-GENERICA
091600     MOVE CD-SCORE (WS-BEST-IDX) TO WS-SCORE-ED
091700     MOVE CD-TIME-SCORE (WS-BEST-IDX) TO WS-TSCORE-ED
091800     MOVE CD-DIST-SCORE (WS-BEST-IDX) TO WS-DSCORE-ED
091900     STRING '   SCORE = 0.60*'                DELIMITED BY SIZE
092000            WS-TSCORE-ED                       DELIMITED BY SIZE
092100            ' + 0.40*'                          DELIMITED BY SIZE
092200            WS-DSCORE-ED                        DELIMITED BY SIZE
092300            ' = '                                DELIMITED BY SIZE
092400            WS-SCORE-ED                          DELIMITED BY SIZE
092500            INTO REL-LINHA-GENERICA
092600     WRITE REG-REPORT FROM REL-LINHA-GENERICA
092700     ADD 1 TO WS-PRINT-IDX
092800     GO TO 0805-EXPLICA-LOOP.
092900*    DECIDE SE HA UM SEGUNDO CENARIO A PROCESSAR OU SE O
093000*    RELATORIO ESTA COMPLETO
093100 0890-PROXIMO-CENARIO.                                            CR-0288 
093200     IF WS-CEN-IDX < 2
093300        ADD 1 TO WS-CEN-IDX
093400        GO TO 0305-CENARIO-LOOP.
093500     GO TO 0900-ENCERRA.
093600*    FIM DE PROCESSAMENTO - FECHA OS ARQUIVOS E ENCERRA
093700 0900-ENCERRA.
093800     CLOSE BUILDINGS
093900     CLOSE MEETINGS-IN
094000     CLOSE REPORT-OUT
094100     DISPLAY 'RANKMTG-COB - RELATORIO DE ROTEIRO CONCLUIDO'
094200     STOP RUN.
